000100*
000200*    CKSTRPRF -- IN-MEMORY STR PROFILE WORK AREA
000300*
000400*    ONE ASSEMBLED PROFILE (QUERY OR REFERENCE), BUILT BY A
000500*    CONTROL BREAK OVER THE INPUT FILE AND CONSULTED REPEATEDLY
000600*    DURING SCORING AND REPORTING.  COPY THIS MEMBER ONCE PER
000700*    PROFILE THE CALLING PROGRAM MUST HOLD AT ONE TIME, REPLACING
000800*    THE XX- PREFIX WITH A PREFIX UNIQUE TO THAT COPY (CLSTRBAT
000900*    HOLDS FOUR: THE QUERY PROFILE, THE REFERENCE PROFILE JUST
001000*    SCANNED, AND THE BEST/WORST SNAPSHOTS KEPT PER CELL LINE).
001100*    XX-MARKER-COUNT/XX-ALLELE-COUNT GIVE ACTUAL OCCURRENCES;
001200*    UNUSED TABLE SLOTS ARE UNDEFINED.
001300*
001400*    89-02-16  RDJ  ORIGINAL CODING - TICKET STR-0001
001500*    93-04-02  RDJ  MARKER TABLE 12 TO 20 SLOTS, TOO SMALL FOR    STR0142 
001600*                   SOME LAB PANELS - TICKET STR-0142             STR0142 
001700*
001800 01  XX-PROFILE-AREA.
001900     05  XX-TAXID                  PIC 9(07).
002000     05  XX-IDENTIFIER             PIC X(20).
002100     05  XX-ACCESSION              PIC X(12).
002200     05  XX-SOURCE-CODE            PIC X(20).
002300     05  XX-MARKER-COUNT           PIC S9(4) COMP.
002400     05  XX-MARKER-ENTRY OCCURS 20 TIMES
002500                         INDEXED BY XX-MKR-IDX.
002600         10  XX-MARKER-NAME        PIC X(15).
002700         10  XX-ALLELE-COUNT       PIC S9(4) COMP.
002800         10  XX-ALLELE-ENTRY OCCURS 5 TIMES
002900                          INDEXED BY XX-ALL-IDX
003000                          PIC X(06).

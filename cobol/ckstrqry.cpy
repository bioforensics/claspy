000100*
000200*    CKSTRQRY -- QUERY STR PROFILE INPUT RECORD
000300*
000400*    ONE ROW PER SAMPLE X MARKER.  ROWS FOR THE SAME QP-SAMPLE-ID
000500*    ARE CONTIGUOUS IN THE INPUT FILE (SORTED BY THE SUBMITTING
000600*    LAB) AND ARE GROUPED BY CLSTRBAT INTO ONE QUERY PROFILE ON A
000700*    SAMPLE-ID CONTROL BREAK.
000800*
000900*    89-02-14  RDJ  ORIGINAL CODING - TICKET STR-0001
001000*    92-06-30  RDJ  ALLELE SLOTS EXPANDED 3 TO 4 - TICKET STR-0114STR0114 
001100*
001200 01  QP-QUERY-RECORD.
001300     05  QP-SAMPLE-ID              PIC X(20).
001400     05  QP-MARKER-NAME            PIC X(15).
001500     05  QP-ALLELE-SLOT-1          PIC X(06).
001600     05  QP-ALLELE-SLOT-2          PIC X(06).
001700     05  QP-ALLELE-SLOT-3          PIC X(06).
001800     05  QP-ALLELE-SLOT-4          PIC X(06).
001900     05  FILLER                    PIC X(23).

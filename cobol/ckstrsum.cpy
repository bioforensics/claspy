000100*
000200*    CKSTRSUM -- CANDIDATE CELL LINE SUMMARY REPORT LINE
000300*
000400*    ONE PRINT LINE PER SURVIVING CANDIDATE CELL LINE (SEE
000500*    CLSTRBAT 400-RANK-AND-REPORT).  BLOCKS FOR ALL QUERY
000600*    SAMPLES IN THE RUN ARE CONCATENATED, HEADERS ONCE AT TOP.
000700*
000800*    89-02-20  RDJ  ORIGINAL CODING - TICKET STR-0001
000900*
001000 01  SR-SUMMARY-HEADING-1.
001100     05  FILLER                    PIC X(08) VALUE 'SAMPLE'.
001200     05  FILLER                    PIC X(22) VALUE SPACES.
001300     05  FILLER                    PIC X(10) VALUE 'CELL LINE'.
001400     05  FILLER                    PIC X(12) VALUE SPACES.
001500     05  FILLER                    PIC X(06) VALUE 'SCORE'.
001600     05  FILLER                    PIC X(09) VALUE SPACES.
001700     05  FILLER               PIC X(15) VALUE 'SHARED ALLELES'.
001800     05  FILLER                    PIC X(03) VALUE SPACES.
001900     05  FILLER                    PIC X(06) VALUE 'SOURCE'.
002000     05  FILLER                    PIC X(261) VALUE SPACES.
002100*
002200 01  SR-SUMMARY-LINE.
002300     05  SR-SAMPLE-ID              PIC X(20).
002400     05  FILLER                    PIC X(02) VALUE SPACES.
002500     05  SR-CELL-LINE-ID           PIC X(20).
002600     05  FILLER                    PIC X(02) VALUE SPACES.
002700     05  SR-SCORE-EDIT             PIC 9.999.
002800     05  FILLER                    PIC X(06) VALUE SPACES.
002900     05  SR-SHARED-ALLELES-EDIT    PIC ZZ9.
003000     05  FILLER                    PIC X(11) VALUE SPACES.
003100     05  SR-SOURCE-CODE            PIC X(20).
003200     05  FILLER                    PIC X(215) VALUE SPACES.

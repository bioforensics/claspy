000100*
000200*    CKSTRRDB -- CELLOSAURUS REFERENCE STR PROFILE RECORD
000300*
000400*    ONE ROW PER REFERENCE PROFILE X MARKER.  ROWS SHARING THE
000500*    SAME (RD-CELL-LINE-ID, RD-ACCESSION, RD-SOURCE-CODE) MAKE UP
000600*    ONE REFERENCE PROFILE AND ARE CONTIGUOUS IN THE FILE.  A CELL
000700*    LINE MAY HAVE SEVERAL SUCH PROFILES, ONE PER CONTRIBUTING LAB
000800*    OR CATALOG ENTRY.
000900*
001000*    89-02-14  RDJ  ORIGINAL CODING - TICKET STR-0001
001100*    97-11-03  KLM  ADDED RD-SPECIES-TAXID (WAS IMPLIED HUMAN) -  STR0209 
001200*                   TICKET STR-0209                               STR0209 
001300*
001400 01  RD-REFERENCE-RECORD.
001500     05  RD-CELL-LINE-ID           PIC X(20).
001600     05  RD-ACCESSION              PIC X(12).
001700     05  RD-SOURCE-CODE            PIC X(20).
001800     05  RD-SPECIES-TAXID          PIC 9(07).
001900     05  RD-MARKER-NAME            PIC X(15).
002000     05  RD-ALLELE-LIST            PIC X(30).
002100     05  FILLER                    PIC X(16).

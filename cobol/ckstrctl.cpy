000100*
000200*    CKSTRCTL -- PER-QUERY CELL LINE AGGREGATION TABLE
000300*
000400*    ONE ENTRY PER DISTINCT CELL LINE SCORED FOR THE CURRENT
000500*    QUERY PROFILE.  CT-BEST-PROFILE AND CT-WORST-PROFILE ARE
000600*    SNAPSHOTS (COPY CKSTRPRF) OF THE HIGHEST- AND LOWEST-RANKED
000700*    REFERENCE PROFILE SEEN SO FAR FOR THIS CELL LINE, KEPT SO
000800*    THE FULL REPORT CAN LIST THEIR MARKER-BY-MARKER ALLELE
000900*    CALLS WITHOUT RE-SCANNING THE REFERENCE FILE.  CLEARED AND
001000*    REBUILT FOR EVERY QUERY PROFILE (CLSTRBAT 300-SEARCH-
001100*    REFERENCE-FILE ZEROES CT-ENTRY-COUNT AT THE TOP).
001200*
001300*    89-02-22  RDJ  ORIGINAL CODING - TICKET STR-0001
001400*
001500 01  CELL-LINE-CONTROL-TABLE.
001600     05  CT-ENTRY-COUNT            PIC S9(4) COMP.
001700     05  CT-ENTRY OCCURS 100 TIMES
001800                  INDEXED BY CT-IDX.
001900         10  CT-CELL-LINE-ID       PIC X(20).
002000         10  CT-PROFILE-COUNT      PIC S9(4) COMP.
002100         10  CT-TOP-SCORE          PIC S9V9(6) COMP-3.
002200         10  CT-TOP-SHARED         PIC S9(4) COMP.
002300         10  CT-LOW-SCORE          PIC S9V9(6) COMP-3.
002400         10  CT-LOW-SHARED         PIC S9(4) COMP.
002500         10  CT-BEST-PROFILE.
002600             15  BP-TAXID          PIC 9(07).
002700             15  BP-IDENTIFIER     PIC X(20).
002800             15  BP-ACCESSION      PIC X(12).
002900             15  BP-SOURCE-CODE    PIC X(20).
003000             15  BP-MARKER-COUNT   PIC S9(4) COMP.
003100             15  BP-MARKER-ENTRY OCCURS 20 TIMES
003200                                 INDEXED BY BP-MKR-IDX.
003300                 20  BP-MARKER-NAME    PIC X(15).
003400                 20  BP-ALLELE-COUNT   PIC S9(4) COMP.
003500                 20  BP-ALLELE-ENTRY OCCURS 5 TIMES
003600                                  INDEXED BY BP-ALL-IDX
003700                                  PIC X(06).
003800         10  CT-WORST-PROFILE.
003900             15  LP-TAXID          PIC 9(07).
004000             15  LP-IDENTIFIER     PIC X(20).
004100             15  LP-ACCESSION      PIC X(12).
004200             15  LP-SOURCE-CODE    PIC X(20).
004300             15  LP-MARKER-COUNT   PIC S9(4) COMP.
004400             15  LP-MARKER-ENTRY OCCURS 20 TIMES
004500                                 INDEXED BY LP-MKR-IDX.
004600                 20  LP-MARKER-NAME    PIC X(15).
004700                 20  LP-ALLELE-COUNT   PIC S9(4) COMP.
004800                 20  LP-ALLELE-ENTRY OCCURS 5 TIMES
004900                                  INDEXED BY LP-ALL-IDX
005000                                  PIC X(06).

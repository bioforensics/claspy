000100*
000200*    CKSTRCAT -- SPECIES MARKER-NAME CATALOGS
000300*
000400*    ONE TABLE PER SPECIES THIS SHOP AUTHENTICATES CELL LINES
000500*    AGAINST.  CLSTRMKR SEARCHES THESE TABLES (SPACES STRIPPED,
000600*    CASE FOLDED) TO STANDARDIZE AN INCOMING MARKER NAME AND TO
000700*    DETERMINE THE PROFILE'S SPECIES (TAXID).  ADD A SPECIES BY
000800*    ADDING A CATALOG HERE AND A CALL TO 110-SEARCH-ONE-CATALOG
000900*    IN CLSTRMKR FOR IT.
001000*
001100*    89-02-14  RDJ  ORIGINAL CODING, HUMAN CATALOG ONLY - STR-0001
001200*    91-08-05  RDJ  ADDED MOUSE, DOG CATALOGS - TICKET STR-0087   STR0087 
001300*
001400 01  HC-CATALOG.
001500     05  HC-TAXID            PIC 9(07) VALUE 9606.
001600     05  HC-NAME-COUNT        PIC S9(4) COMP
001700                                 VALUE +68.
001800     05  HC-NAME-TABLE.
001900         10  FILLER            PIC X(15)
002000                              VALUE 'Amelogenin'.
002100         10  FILLER            PIC X(15)
002200                              VALUE 'CSF1PO'.
002300         10  FILLER            PIC X(15)
002400                              VALUE 'D10S1248'.
002500         10  FILLER            PIC X(15)
002600                              VALUE 'D12S391'.
002700         10  FILLER            PIC X(15)
002800                              VALUE 'D13S317'.
002900         10  FILLER            PIC X(15)
003000                              VALUE 'D16S539'.
003100         10  FILLER            PIC X(15)
003200                              VALUE 'D17S1301'.
003300         10  FILLER            PIC X(15)
003400                              VALUE 'D18S51'.
003500         10  FILLER            PIC X(15)
003600                              VALUE 'D19S433'.
003700         10  FILLER            PIC X(15)
003800                              VALUE 'D1S1656'.
003900         10  FILLER            PIC X(15)
004000                              VALUE 'D20S482'.
004100         10  FILLER            PIC X(15)
004200                              VALUE 'D21S11'.
004300         10  FILLER            PIC X(15)
004400                              VALUE 'D22S1045'.
004500         10  FILLER            PIC X(15)
004600                              VALUE 'D2S1338'.
004700         10  FILLER            PIC X(15)
004800                              VALUE 'D2S441'.
004900         10  FILLER            PIC X(15)
005000                              VALUE 'D3S1358'.
005100         10  FILLER            PIC X(15)
005200                              VALUE 'D4S2408'.
005300         10  FILLER            PIC X(15)
005400                              VALUE 'D5S818'.
005500         10  FILLER            PIC X(15)
005600                              VALUE 'D6S1043'.
005700         10  FILLER            PIC X(15)
005800                              VALUE 'D7S820'.
005900         10  FILLER            PIC X(15)
006000                              VALUE 'D8S1179'.
006100         10  FILLER            PIC X(15)
006200                              VALUE 'D9S1122'.
006300         10  FILLER            PIC X(15)
006400                              VALUE 'DXS10074'.
006500         10  FILLER            PIC X(15)
006600                              VALUE 'DXS101'.
006700         10  FILLER            PIC X(15)
006800                              VALUE 'DXS10103'.
006900         10  FILLER            PIC X(15)
007000                              VALUE 'DXS10135'.
007100         10  FILLER            PIC X(15)
007200                              VALUE 'DXS7132'.
007300         10  FILLER            PIC X(15)
007400                              VALUE 'DXS7423'.
007500         10  FILLER            PIC X(15)
007600                              VALUE 'DXS8378'.
007700         10  FILLER            PIC X(15)
007800                              VALUE 'DYF387S1'.
007900         10  FILLER            PIC X(15)
008000                              VALUE 'DYS19'.
008100         10  FILLER            PIC X(15)
008200                              VALUE 'DYS385a-b'.
008300         10  FILLER            PIC X(15)
008400                              VALUE 'DYS389I'.
008500         10  FILLER            PIC X(15)
008600                              VALUE 'DYS389II'.
008700         10  FILLER            PIC X(15)
008800                              VALUE 'DYS390'.
008900         10  FILLER            PIC X(15)
009000                              VALUE 'DYS391'.
009100         10  FILLER            PIC X(15)
009200                              VALUE 'DYS392'.
009300         10  FILLER            PIC X(15)
009400                              VALUE 'DYS393'.
009500         10  FILLER            PIC X(15)
009600                              VALUE 'DYS437'.
009700         10  FILLER            PIC X(15)
009800                              VALUE 'DYS438'.
009900         10  FILLER            PIC X(15)
010000                              VALUE 'DYS439'.
010100         10  FILLER            PIC X(15)
010200                              VALUE 'DYS448'.
010300         10  FILLER            PIC X(15)
010400                              VALUE 'DYS456'.
010500         10  FILLER            PIC X(15)
010600                              VALUE 'DYS460'.
010700         10  FILLER            PIC X(15)
010800                              VALUE 'DYS481'.
010900         10  FILLER            PIC X(15)
011000                              VALUE 'DYS505'.
011100         10  FILLER            PIC X(15)
011200                              VALUE 'DYS522'.
011300         10  FILLER            PIC X(15)
011400                              VALUE 'DYS533'.
011500         10  FILLER            PIC X(15)
011600                              VALUE 'DYS549'.
011700         10  FILLER            PIC X(15)
011800                              VALUE 'DYS570'.
011900         10  FILLER            PIC X(15)
012000                              VALUE 'DYS576'.
012100         10  FILLER            PIC X(15)
012200                              VALUE 'DYS612'.
012300         10  FILLER            PIC X(15)
012400                              VALUE 'DYS635'.
012500         10  FILLER            PIC X(15)
012600                              VALUE 'DYS643'.
012700         10  FILLER            PIC X(15)
012800                              VALUE 'F13A01'.
012900         10  FILLER            PIC X(15)
013000                              VALUE 'F13B'.
013100         10  FILLER            PIC X(15)
013200                              VALUE 'FESFPS'.
013300         10  FILLER            PIC X(15)
013400                              VALUE 'FGA'.
013500         10  FILLER            PIC X(15)
013600                              VALUE 'HPRTB'.
013700         10  FILLER            PIC X(15)
013800                              VALUE 'LPL'.
013900         10  FILLER            PIC X(15)
014000                              VALUE 'Penta C'.
014100         10  FILLER            PIC X(15)
014200                              VALUE 'Penta D'.
014300         10  FILLER            PIC X(15)
014400                              VALUE 'Penta E'.
014500         10  FILLER            PIC X(15)
014600                              VALUE 'SE33'.
014700         10  FILLER            PIC X(15)
014800                              VALUE 'TH01'.
014900         10  FILLER            PIC X(15)
015000                              VALUE 'TPOX'.
015100         10  FILLER            PIC X(15)
015200                              VALUE 'Y-GATA-H4'.
015300         10  FILLER            PIC X(15)
015400                              VALUE 'vWA'.
015500     05  HC-NAME-ENTRY REDEFINES
015600                  HC-NAME-TABLE
015700                  OCCURS 68 TIMES
015800                  INDEXED BY HC-IDX
015900                  PIC X(15).
016000*
016100 01  MC-CATALOG.
016200     05  MC-TAXID            PIC 9(07) VALUE 10090.
016300     05  MC-NAME-COUNT        PIC S9(4) COMP
016400                                 VALUE +19.
016500     05  MC-NAME-TABLE.
016600         10  FILLER            PIC X(15)
016700                              VALUE 'Mouse STR 1-1'.
016800         10  FILLER            PIC X(15)
016900                              VALUE 'Mouse STR 1-2'.
017000         10  FILLER            PIC X(15)
017100                              VALUE 'Mouse STR 2-1'.
017200         10  FILLER            PIC X(15)
017300                              VALUE 'Mouse STR 3-2'.
017400         10  FILLER            PIC X(15)
017500                              VALUE 'Mouse STR 4-2'.
017600         10  FILLER            PIC X(15)
017700                              VALUE 'Mouse STR 5-5'.
017800         10  FILLER            PIC X(15)
017900                              VALUE 'Mouse STR 6-4'.
018000         10  FILLER            PIC X(15)
018100                              VALUE 'Mouse STR 6-7'.
018200         10  FILLER            PIC X(15)
018300                              VALUE 'Mouse STR 7-1'.
018400         10  FILLER            PIC X(15)
018500                              VALUE 'Mouse STR 8-1'.
018600         10  FILLER            PIC X(15)
018700                              VALUE 'Mouse STR 9-2'.
018800         10  FILLER            PIC X(15)
018900                              VALUE 'Mouse STR 11-2'.
019000         10  FILLER            PIC X(15)
019100                              VALUE 'Mouse STR 12-1'.
019200         10  FILLER            PIC X(15)
019300                              VALUE 'Mouse STR 13-1'.
019400         10  FILLER            PIC X(15)
019500                              VALUE 'Mouse STR 15-3'.
019600         10  FILLER            PIC X(15)
019700                              VALUE 'Mouse STR 17-2'.
019800         10  FILLER            PIC X(15)
019900                              VALUE 'Mouse STR 18-3'.
020000         10  FILLER            PIC X(15)
020100                              VALUE 'Mouse STR 19-2'.
020200         10  FILLER            PIC X(15)
020300                              VALUE 'Mouse STR X-1'.
020400     05  MC-NAME-ENTRY REDEFINES
020500                  MC-NAME-TABLE
020600                  OCCURS 19 TIMES
020700                  INDEXED BY MC-IDX
020800                  PIC X(15).
020900*
021000 01  DC-CATALOG.
021100     05  DC-TAXID            PIC 9(07) VALUE 9615.
021200     05  DC-NAME-COUNT        PIC S9(4) COMP
021300                                 VALUE +10.
021400     05  DC-NAME-TABLE.
021500         10  FILLER            PIC X(15)
021600                              VALUE 'Dog FHC2010'.
021700         10  FILLER            PIC X(15)
021800                              VALUE 'Dog FHC2054'.
021900         10  FILLER            PIC X(15)
022000                              VALUE 'Dog FHC2079'.
022100         10  FILLER            PIC X(15)
022200                              VALUE 'Dog PEZ1'.
022300         10  FILLER            PIC X(15)
022400                              VALUE 'Dog PEZ3'.
022500         10  FILLER            PIC X(15)
022600                              VALUE 'Dog PEZ5'.
022700         10  FILLER            PIC X(15)
022800                              VALUE 'Dog PEZ6'.
022900         10  FILLER            PIC X(15)
023000                              VALUE 'Dog PEZ8'.
023100         10  FILLER            PIC X(15)
023200                              VALUE 'Dog PEZ12'.
023300         10  FILLER            PIC X(15)
023400                              VALUE 'Dog PEZ20'.
023500     05  DC-NAME-ENTRY REDEFINES
023600                  DC-NAME-TABLE
023700                  OCCURS 10 TIMES
023800                  INDEXED BY DC-IDX
023900                  PIC X(15).

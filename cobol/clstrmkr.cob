000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CLSTRMKR.
000300 AUTHOR. R D JOHNSON.
000400 INSTALLATION. CORPORATE DATA CENTER.
000500 DATE-WRITTEN. 02/1989.
000600 DATE-COMPILED.
000700 SECURITY.  NONE.
000800*
000900*********************************************************
001000*                    CHANGE LOG
001100*********************************************************
001200*
001300*  89-02-14  RDJ   ORIGINAL CODING - TICKET STR-0001
001400*  89-03-01  RDJ   CORRECTED DYS385a-b COMPARE, WAS DROP-         STR0006 
001500*                  PING THE HYPHEN ON NORMALIZE - STR-0006        STR0006 
001600*  91-08-05  RDJ   ADDED MOUSE, DOG CATALOG SEARCHES -            STR0087 
001700*                  TICKET STR-0087                                STR0087 
001800*  93-01-11  TLW   FIXED CANDIDATE NORM NOT CLEARED ON            STR0098 
001900*                  REENTRY, GAVE STALE MATCH - STR-0098           STR0098 
002000*  95-07-19  TLW   PENTA C/D/E EMBEDDED BLANK HANDLING            STR0151 
002100*                  CLARIFIED IN COMMENTS - TICKET STR-0151        STR0151 
002200*  98-11-30  KLM   YEAR 2000 REVIEW -- NO DATE FIELDS IN          Y2K0044 
002300*                  THIS PROGRAM, NO CHANGES REQUIRED -            Y2K0044 
002400*                  TICKET Y2K-0044                                Y2K0044 
002500*  99-02-08  KLM   ADDED THIS CHANGE LOG BLOCK TO BRING           STR0233 
002600*                  PROGRAM UNDER STANDARD SHOP HEADER -           STR0233 
002700*                  TICKET STR-0233                                STR0233 
002800*  00-05-22  TLW   ADDED WS-CALL-COUNT AND WIRED IT TO THE        STR0252 
002900*                  UPSI-0 TRACE SWITCH PER THE NEW SHOP           STR0252 
003000*                  DIAGNOSTIC STANDARD ISSUED AFTER THE           STR0252 
003100*                  Y2K REVIEW - TICKET STR-0252                   STR0252 
003200*
003300*********************************************************
003400*                       ABSTRACT
003500*
003600*  STANDARDIZES ONE STR MARKER NAME AGAINST THE SHOP'S
003700*  HUMAN, MOUSE AND DOG CATALOGS (SEE CKSTRCAT).  RETURNS
003800*  THE CATALOG SPELLING AND SPECIES TAXID, OR SETS THE
003900*  INVALID FLAG WHEN NO CATALOG ENTRY MATCHES.  CALLED
004000*  ONCE PER MARKER ROW BY CLSTRBAT WHILE ASSEMBLING A
004100*  QUERY OR REFERENCE PROFILE; CLSTRBAT ITSELF CHECKS
004200*  THAT ALL MARKERS IN ONE PROFILE RESOLVE TO THE SAME
004300*  TAXID.
004400*
004500*  ENTRY PARAMETERS..
004600*     LK-MARKER-NAME-IN    (IN)     RAW MARKER NAME, MAY
004700*                                   CARRY EMBEDDED BLANKS
004800*     LK-MARKER-NAME-OUT   (OUT)    CATALOG SPELLING
004900*     LK-MARKER-TAXID-OUT  (OUT)    SPECIES TAXID
005000*     LK-MARKER-VALID-FLAG (OUT)    'Y' VALID, 'N' INVALID
005100*
005200*  ERRORS DETECTED BY THIS ELEMENT..
005300*     NONE -- UNRECOGNIZED MARKERS ARE REPORTED TO THE
005400*     CALLER VIA LK-MARKER-VALID-FLAG, NOT ABENDED HERE.
005500*
005600*  ELEMENTS INVOKED BY THIS ELEMENT..
005700*     NONE
005800*
005900*  USER CONSTANTS AND TABLES REFERENCED..
006000*     CKSTRCAT ---- HUMAN/MOUSE/DOG MARKER NAME CATALOGS
006100*
006200*********************************************************
006300*
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     CLASS ALLELE-DIGIT IS '0' THRU '9'
006900     UPSI-0 ON  STATUS IS STR-TRACE-ON
007000            OFF STATUS IS STR-TRACE-OFF.
007100*
007200 DATA DIVISION.
007300 WORKING-STORAGE SECTION.
007400 01  FILLER PIC X(32)
007500     VALUE 'CLSTRMKR WORKING STORAGE BEGINS'.
007600*
007700*********************************************************
007800*         DIAGNOSTIC CALL COUNTER (TICKET STR-0252) --
007900*         DISPLAYED ON GOBACK ONLY WHEN UPSI-0 IS ON
008000*********************************************************
008100*
008200 77  WS-CALL-COUNT             PIC S9(6) COMP VALUE ZERO.
008300*
008400*********************************************************
008500*              SPECIES MARKER-NAME CATALOGS
008600*********************************************************
008700*
008800     COPY CKSTRCAT.
008900 EJECT
009000*
009100*********************************************************
009200*              NORMALIZE WORK AREA
009300*********************************************************
009400*
009500 01  MARKER-NORMALIZE-WORK-AREA.
009600     05  WS-CANDIDATE-RAW          PIC X(15).
009700     05  WS-CANDIDATE-NORM         PIC X(15).
009800     05  WS-CATALOG-RAW            PIC X(15).
009900     05  WS-CATALOG-NORM           PIC X(15).
010000     05  WS-CANDIDATE-NORM-R REDEFINES WS-CANDIDATE-NORM.
010100         10  WS-CAND-CHAR          PIC X OCCURS 15 TIMES.
010200     05  WS-CATALOG-NORM-R REDEFINES WS-CATALOG-NORM.
010300         10  WS-CAT-CHAR           PIC X OCCURS 15 TIMES.
010400     05  WS-NORM-SUB               PIC S9(4) COMP.
010500     05  WS-NORM-OUT-SUB           PIC S9(4) COMP.
010600     05  FILLER                    PIC X(20).
010700 EJECT
010800*
010900 LINKAGE SECTION.
011000 01  LK-MARKER-NAME-IN            PIC X(15).
011100 01  LK-MARKER-NAME-OUT           PIC X(15).
011200 01  LK-MARKER-TAXID-OUT          PIC 9(07).
011300 01  LK-MARKER-VALID-FLAG         PIC X(01).
011400     88  LK-MARKER-IS-VALID           VALUE 'Y'.
011500     88  LK-MARKER-IS-INVALID         VALUE 'N'.
011600 EJECT
011700*
011800*********************************************************
011900*                    PROCEDURE DIVISION
012000*********************************************************
012100*
012200 PROCEDURE DIVISION USING LK-MARKER-NAME-IN
012300                          LK-MARKER-NAME-OUT
012400                          LK-MARKER-TAXID-OUT
012500                          LK-MARKER-VALID-FLAG.
012600*
012700 000-MAINLINE.
012800     ADD 1 TO WS-CALL-COUNT
012900     PERFORM 100-STANDARDIZE-MARKER
013000        THRU 100-STANDARDIZE-MARKER-EXIT
013100     IF STR-TRACE-ON
013200        DISPLAY 'CLSTRMKR CALL COUNT: ' WS-CALL-COUNT
013300     END-IF
013400     GOBACK.
013500*
013600*********************************************************
013700*             100-STANDARDIZE-MARKER
013800*********************************************************
013900*
014000 100-STANDARDIZE-MARKER.
014100     MOVE SPACES TO LK-MARKER-NAME-OUT
014200     MOVE ZERO   TO LK-MARKER-TAXID-OUT
014300     SET LK-MARKER-IS-INVALID TO TRUE
014400     MOVE LK-MARKER-NAME-IN TO WS-CANDIDATE-RAW
014500     PERFORM 110-NORMALIZE-CANDIDATE
014600        THRU 110-NORMALIZE-CANDIDATE-EXIT
014700     PERFORM 120-SEARCH-HUMAN-CATALOG
014800        THRU 120-SEARCH-HUMAN-CATALOG-EXIT
014900     IF LK-MARKER-IS-INVALID
015000        PERFORM 130-SEARCH-MOUSE-CATALOG
015100           THRU 130-SEARCH-MOUSE-CATALOG-EXIT
015200     END-IF
015300     IF LK-MARKER-IS-INVALID
015400        PERFORM 140-SEARCH-DOG-CATALOG
015500           THRU 140-SEARCH-DOG-CATALOG-EXIT
015600     END-IF
015700     .
015800 100-STANDARDIZE-MARKER-EXIT.
015900     EXIT.
016000*
016100 110-NORMALIZE-CANDIDATE.
016200*    89-03-01 RDJ - COMPARE HYPHENS/DIGITS AS-IS, ONLY            STR0006 
016300*    BLANKS ARE STRIPPED AND LETTERS UPPERCASED - STR-0006        STR0006 
016400     INSPECT WS-CANDIDATE-RAW CONVERTING
016500         'abcdefghijklmnopqrstuvwxyz' TO
016600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
016700     MOVE SPACES TO WS-CANDIDATE-NORM
016800     MOVE ZERO   TO WS-NORM-OUT-SUB
016900     PERFORM 111-STRIP-CANDIDATE-CHAR
017000        THRU 111-STRIP-CANDIDATE-CHAR-EXIT
017100        VARYING WS-NORM-SUB FROM 1 BY 1
017200        UNTIL WS-NORM-SUB > 15
017300     .
017400 110-NORMALIZE-CANDIDATE-EXIT.
017500     EXIT.
017600*
017700 111-STRIP-CANDIDATE-CHAR.
017800     IF WS-CAND-CHAR (WS-NORM-SUB) NOT = SPACE
017900        ADD 1 TO WS-NORM-OUT-SUB
018000        MOVE WS-CAND-CHAR (WS-NORM-SUB)
018100                       TO WS-CAND-CHAR (WS-NORM-OUT-SUB)
018200     END-IF
018300     .
018400 111-STRIP-CANDIDATE-CHAR-EXIT.
018500     EXIT.
018600*
018700 120-SEARCH-HUMAN-CATALOG.
018800     PERFORM 121-SEARCH-HUMAN-CATALOG-LOOP
018900        THRU 121-SEARCH-HUMAN-CATALOG-LOOP-EXIT
019000        VARYING HC-IDX FROM 1 BY 1
019100        UNTIL HC-IDX > HC-NAME-COUNT
019200           OR LK-MARKER-IS-VALID
019300     .
019400 120-SEARCH-HUMAN-CATALOG-EXIT.
019500     EXIT.
019600*
019700 121-SEARCH-HUMAN-CATALOG-LOOP.
019800     MOVE HC-NAME-ENTRY (HC-IDX) TO WS-CATALOG-RAW
019900     PERFORM 150-NORMALIZE-CATALOG-ENTRY
020000        THRU 150-NORMALIZE-CATALOG-ENTRY-EXIT
020100     IF WS-CANDIDATE-NORM = WS-CATALOG-NORM
020200        MOVE HC-NAME-ENTRY (HC-IDX) TO LK-MARKER-NAME-OUT
020300        MOVE HC-TAXID              TO LK-MARKER-TAXID-OUT
020400        SET LK-MARKER-IS-VALID     TO TRUE
020500     END-IF
020600     .
020700 121-SEARCH-HUMAN-CATALOG-LOOP-EXIT.
020800     EXIT.
020900*
021000 130-SEARCH-MOUSE-CATALOG.
021100     PERFORM 131-SEARCH-MOUSE-CATALOG-LOOP
021200        THRU 131-SEARCH-MOUSE-CATALOG-LOOP-EXIT
021300        VARYING MC-IDX FROM 1 BY 1
021400        UNTIL MC-IDX > MC-NAME-COUNT
021500           OR LK-MARKER-IS-VALID
021600     .
021700 130-SEARCH-MOUSE-CATALOG-EXIT.
021800     EXIT.
021900*
022000 131-SEARCH-MOUSE-CATALOG-LOOP.
022100     MOVE MC-NAME-ENTRY (MC-IDX) TO WS-CATALOG-RAW
022200     PERFORM 150-NORMALIZE-CATALOG-ENTRY
022300        THRU 150-NORMALIZE-CATALOG-ENTRY-EXIT
022400     IF WS-CANDIDATE-NORM = WS-CATALOG-NORM
022500        MOVE MC-NAME-ENTRY (MC-IDX) TO LK-MARKER-NAME-OUT
022600        MOVE MC-TAXID              TO LK-MARKER-TAXID-OUT
022700        SET LK-MARKER-IS-VALID     TO TRUE
022800     END-IF
022900     .
023000 131-SEARCH-MOUSE-CATALOG-LOOP-EXIT.
023100     EXIT.
023200*
023300 140-SEARCH-DOG-CATALOG.
023400     PERFORM 141-SEARCH-DOG-CATALOG-LOOP
023500        THRU 141-SEARCH-DOG-CATALOG-LOOP-EXIT
023600        VARYING DC-IDX FROM 1 BY 1
023700        UNTIL DC-IDX > DC-NAME-COUNT
023800           OR LK-MARKER-IS-VALID
023900     .
024000 140-SEARCH-DOG-CATALOG-EXIT.
024100     EXIT.
024200*
024300 141-SEARCH-DOG-CATALOG-LOOP.
024400     MOVE DC-NAME-ENTRY (DC-IDX) TO WS-CATALOG-RAW
024500     PERFORM 150-NORMALIZE-CATALOG-ENTRY
024600        THRU 150-NORMALIZE-CATALOG-ENTRY-EXIT
024700     IF WS-CANDIDATE-NORM = WS-CATALOG-NORM
024800        MOVE DC-NAME-ENTRY (DC-IDX) TO LK-MARKER-NAME-OUT
024900        MOVE DC-TAXID              TO LK-MARKER-TAXID-OUT
025000        SET LK-MARKER-IS-VALID     TO TRUE
025100     END-IF
025200     .
025300 141-SEARCH-DOG-CATALOG-LOOP-EXIT.
025400     EXIT.
025500*
025600 150-NORMALIZE-CATALOG-ENTRY.
025700     INSPECT WS-CATALOG-RAW CONVERTING
025800         'abcdefghijklmnopqrstuvwxyz' TO
025900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
026000     MOVE SPACES TO WS-CATALOG-NORM
026100     MOVE ZERO   TO WS-NORM-OUT-SUB
026200     PERFORM 151-STRIP-CATALOG-CHAR
026300        THRU 151-STRIP-CATALOG-CHAR-EXIT
026400        VARYING WS-NORM-SUB FROM 1 BY 1
026500        UNTIL WS-NORM-SUB > 15
026600     .
026700 150-NORMALIZE-CATALOG-ENTRY-EXIT.
026800     EXIT.
026900*
027000 151-STRIP-CATALOG-CHAR.
027100     IF WS-CAT-CHAR (WS-NORM-SUB) NOT = SPACE
027200        ADD 1 TO WS-NORM-OUT-SUB
027300        MOVE WS-CAT-CHAR (WS-NORM-SUB)
027400                      TO WS-CAT-CHAR (WS-NORM-OUT-SUB)
027500     END-IF
027600     .
027700 151-STRIP-CATALOG-CHAR-EXIT.
027800     EXIT.

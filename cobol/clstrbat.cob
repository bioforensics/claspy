000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CLSTRBAT.
000300 AUTHOR. R D JOHNSON.
000400 INSTALLATION. CORPORATE DATA CENTER.
000500 DATE-WRITTEN. 02/1989.
000600 DATE-COMPILED.
000700 SECURITY.  NONE.
000800*
000900*********************************************************
001000*                    CHANGE LOG
001100*********************************************************
001200*
001300*  89-02-25  RDJ   ORIGINAL CODING - TICKET STR-0003
001400*  89-05-08  RDJ   REFERENCE FILE WAS NOT BEING REPOSI-           STR0011 
001500*                  TIONED BETWEEN QUERY PROFILES, SCORES          STR0011 
001600*                  CARRIED OVER FROM PRIOR SAMPLE -               STR0011 
001700*                  TICKET STR-0011                                STR0011 
001800*  90-01-15  RDJ   MAXHITS CUTOFF COMPARED TOP-SHARED             STR0058 
001900*                  BEFORE TOP-SCORE, WRONG SORT ORDER ON          STR0058 
002000*                  SCORE TIES - TICKET STR-0058                   STR0058 
002100*  91-07-22  RDJ   CELL LINE TABLE OVERFLOW (100 ENTRIES)         STR0102 
002200*                  NOW REPORTED AND STOPS ACCUMULATING FOR        STR0102 
002300*                  THIS QUERY RATHER THAN ABENDING -              STR0102 
002400*                  TICKET STR-0102                                STR0102 
002500*  93-02-10  TLW   SPECIES MISMATCH WITHIN ONE QUERY              STR0130 
002600*                  PROFILE NOW REJECTS THE WHOLE PROFILE,         STR0130 
002700*                  WAS ONLY A WARNING - TICKET STR-0130           STR0130 
002800*  95-06-19  TLW   WORST-PROFILE ROW WAS OMITTED WHEN A           STR0158 
002900*                  CELL LINE HAD EXACTLY 2 PROFILES TIED          STR0158 
003000*                  ON SCORE - TICKET STR-0158                     STR0158 
003100*  97-11-03  KLM   REFERENCE RECORD CARRIES ITS OWN               STR0209 
003200*                  SPECIES TAXID NOW (CKSTRRDB) -- REMOVED        STR0209 
003300*                  HARDCODED HUMAN TAXID FROM THE SEARCH          STR0209 
003400*                  PATH - TICKET STR-0209                         STR0209 
003500*  98-11-30  KLM   YEAR 2000 REVIEW -- NO DATE FIELDS IN          Y2K0044 
003600*                  THIS PROGRAM, NO CHANGES REQUIRED -            Y2K0044 
003700*                  TICKET Y2K-0044                                Y2K0044 
003800*  99-02-08  KLM   ADDED THIS CHANGE LOG BLOCK TO BRING           STR0233 
003900*                  PROGRAM UNDER STANDARD SHOP HEADER -           STR0233 
004000*                  TICKET STR-0233                                STR0233 
004100*  00-03-14  KLM   ADDED WS-MKR-CALL-COUNT AND WS-SCR-            STR0248 
004200*                  CALL-COUNT, DISPLAYED AT TERMINATION           STR0248 
004300*                  WHEN THE UPSI-0 TRACE SWITCH IS ON, PER        STR0248 
004400*                  THE NEW SHOP DIAGNOSTIC STANDARD ISSUED        STR0248 
004500*                  AFTER THE Y2K REVIEW - TICKET STR-0248         STR0248 
004600*  00-08-30  RDJ   SCORE WAS MOVED STRAIGHT FROM THE 6-           STR0261 
004700*                  DECIMAL COMP-3 WORKING FIELD INTO THE          STR0261 
004800*                  3-DECIMAL EDIT FIELD, WHICH TRUNCATES          STR0261 
004900*                  RATHER THAN ROUNDS -- ADDED WS-SCORE-          STR0261 
005000*                  ROUNDED AND A COMPUTE ROUNDED AHEAD OF         STR0261 
005100*                  EACH MOVE - TICKET STR-0261                    STR0261 
005200*
005300*********************************************************
005400*                       ABSTRACT
005500*
005600*  CELL LINE STR PROFILE SEARCH -- BATCH DRIVER.  READS
005700*  A FILE OF QUERY STR PROFILES (ONE ROW PER SAMPLE X
005800*  MARKER) AND, FOR EACH SAMPLE, SEARCHES THE CELLOSAURUS
005900*  REFERENCE EXTRACT FOR SPECIES-MATCHING CELL LINE
006000*  PROFILES, SCORES EACH ONE AGAINST THE QUERY, RANKS
006100*  THE CELL LINES AND WRITES A SUMMARY REPORT (TOP
006200*  CANDIDATES) AND A FULL REPORT (ALLELE CALLS BY MARKER
006300*  FOR THE QUERY AND EACH SURVIVING CANDIDATE).
006400*
006500*  THE REFERENCE FILE IS RE-READ FROM THE TOP FOR EVERY
006600*  QUERY SAMPLE -- THIS SHOP DOES NOT HOLD THE REFERENCE
006700*  EXTRACT IN STORAGE, IT IS RESCANNED SEQUENTIALLY ONCE
006800*  PER SAMPLE (SEE 300-SEARCH-REFERENCE-FILE).
006900*
007000*J    JCL..
007100*
007200* //CLSTRBAT EXEC PGM=CLSTRBAT
007300* //SYSPDUMP DD SYSOUT=U,HOLD=YES
007400* //SYSOUT   DD SYSOUT=*
007500* //QRYIN    DD DSN=T54.STR.QUERY.PROFILES.DATA,DISP=SHR
007600* //REFIN    DD DSN=T54.STR.CELLOSAURUS.EXTRACT.DATA,
007700* //            DISP=SHR
007800* //RPTSUM   DD DSN=T54.T9511F.CLSTRBAT.SUMMARY.DATA,
007900* //            DISP=(,CATLG,CATLG),UNIT=USER,
008000* //            SPACE=(CYL,(5,3),RLSE),
008100* //            DCB=(RECFM=FB,LRECL=352,BLKSIZE=0)
008200* //RPTFULL  DD DSN=T54.T9511F.CLSTRBAT.FULLRPT.DATA,
008300* //            DISP=(,CATLG,CATLG),UNIT=USER,
008400* //            SPACE=(CYL,(5,3),RLSE),
008500* //            DCB=(RECFM=FB,LRECL=660,BLKSIZE=0)
008600* //SYSIPT   DD DUMMY
008700* //*
008800*
008900*P    ENTRY PARAMETERS..
009000*     NONE.
009100*
009200*E    ERRORS DETECTED BY THIS ELEMENT..
009300*     I/O ERROR ON QRYIN, REFIN, RPTSUM OR RPTFULL
009400*     CELL LINE TABLE FULL (100 ENTRIES) FOR ONE QUERY
009500*        SAMPLE -- MESSAGE ONLY, PROCESSING CONTINUES
009600*
009700*C    ELEMENTS INVOKED BY THIS ELEMENT..
009800*
009900*     CLSTRMKR ---- MARKER NAME/SPECIES VALIDATOR
010000*     CLSTRSCR ---- PROFILE HANDLER / SIMILARITY SCORER
010100*
010200*U    USER CONSTANTS AND TABLES REFERENCED..
010300*     WS-MAXHITS  -- MAXIMUM CANDIDATE CELL LINES REPORTED
010400*                    PER QUERY SAMPLE (20)
010500*     WS-MINSCORE -- MINIMUM SCORE TO QUALIFY (0, I.E. OFF)
010600*
010700*********************************************************
010800*
010900 ENVIRONMENT DIVISION.
011000 CONFIGURATION SECTION.
011100 SPECIAL-NAMES.
011200     C01 IS TOP-OF-FORM
011300     CLASS ALLELE-DIGIT IS '0' THRU '9'
011400     UPSI-0 ON  STATUS IS STR-TRACE-ON
011500            OFF STATUS IS STR-TRACE-OFF.
011600 INPUT-OUTPUT SECTION.
011700 FILE-CONTROL.
011800     SELECT QUERY-FILE ASSIGN TO QRYIN
011900         FILE STATUS IS WS-QUERY-FILE-STATUS.
012000     SELECT REFERENCE-FILE ASSIGN TO REFIN
012100         FILE STATUS IS WS-REFERENCE-FILE-STATUS.
012200     SELECT SUMMARY-RPT ASSIGN TO RPTSUM
012300         FILE STATUS IS WS-SUMMARY-RPT-STATUS.
012400     SELECT FULL-RPT ASSIGN TO RPTFULL
012500         FILE STATUS IS WS-FULL-RPT-STATUS.
012600*
012700 DATA DIVISION.
012800 FILE SECTION.
012900 FD  QUERY-FILE
013000     RECORDING MODE IS F
013100     BLOCK CONTAINS 0 RECORDS.
013200     COPY CKSTRQRY.
013300*
013400 FD  REFERENCE-FILE
013500     RECORDING MODE IS F
013600     BLOCK CONTAINS 0 RECORDS.
013700     COPY CKSTRRDB.
013800*
013900 FD  SUMMARY-RPT
014000     RECORDING MODE IS F
014100     BLOCK CONTAINS 0 RECORDS.
014200 01  SUMMARY-RPT-REC             PIC X(352).
014300*
014400 FD  FULL-RPT
014500     RECORDING MODE IS F
014600     BLOCK CONTAINS 0 RECORDS.
014700 01  FULL-RPT-REC                PIC X(660).
014800*
014900 WORKING-STORAGE SECTION.
015000 01  FILLER PIC X(32)
015100     VALUE 'CLSTRBAT WORKING STORAGE BEGINS'.
015200*
015300*********************************************************
015400*         DIAGNOSTIC CALL COUNTERS (TICKET STR-0248) --
015500*         DISPLAYED AT TERMINATION ONLY WHEN UPSI-0 IS ON
015600*********************************************************
015700*
015800 77  WS-MKR-CALL-COUNT        PIC S9(6) COMP VALUE ZERO.
015900 77  WS-SCR-CALL-COUNT        PIC S9(6) COMP VALUE ZERO.
016000*
016100*********************************************************
016200*         SCORE ROUNDING WORK FIELD (TICKET STR-0261) --
016300*         THE SUMMARY/FULL REPORT SCORE COLUMNS ARE ONLY
016400*         3 DECIMALS -- ROUND HERE, THE EDIT-FIELD MOVE
016500*         BELOW WOULD ONLY TRUNCATE
016600*********************************************************
016700*
016800 77  WS-SCORE-ROUNDED         PIC S9V9(3) COMP-3.
016900*
017000 EJECT
017100*
017200*********************************************************
017300*         QUERY PROFILE WORK AREA (CONTROL BREAK
017400*         ON QP-SAMPLE-ID BUILDS THIS ONE ROW AT A TIME)
017500*********************************************************
017600*
017700     COPY CKSTRPRF REPLACING XX- BY QY-.
017800*
017900*********************************************************
018000*         CURRENT REFERENCE PROFILE WORK AREA (CONTROL
018100*         BREAK ON CELL-LINE/ACCESSION/SOURCE, REBUILT
018200*         FOR EVERY ROW GROUP DURING THE RE-SCAN)
018300*********************************************************
018400*
018500     COPY CKSTRPRF REPLACING XX- BY RF-.
018600 EJECT
018700*
018800*********************************************************
018900*         PER-QUERY CELL LINE AGGREGATION TABLE
019000*********************************************************
019100*
019200     COPY CKSTRCTL.
019300*
019400*********************************************************
019500*         BUBBLE SORT HOLD AREA -- ONE CT-ENTRY ROW
019600*********************************************************
019700*
019800 01  WS-CT-HOLD-AREA.
019900     05  HD-CELL-LINE-ID           PIC X(20).
020000     05  HD-PROFILE-COUNT          PIC S9(4) COMP.
020100     05  HD-TOP-SCORE              PIC S9V9(6) COMP-3.
020200     05  HD-TOP-SHARED             PIC S9(4) COMP.
020300     05  HD-LOW-SCORE              PIC S9V9(6) COMP-3.
020400     05  HD-LOW-SHARED             PIC S9(4) COMP.
020500     05  HD-BEST-PROFILE           PIC X(1001).
020600     05  HD-WORST-PROFILE          PIC X(1001).
020700 EJECT
020800*
020900*********************************************************
021000*         SUMMARY AND FULL REPORT LINE LAYOUTS
021100*********************************************************
021200*
021300     COPY CKSTRSUM.
021400     COPY CKSTRFUL.
021500*
021600*********************************************************
021700*         CHARACTER-AT-A-TIME BUILD AREA FOR THE FULL
021800*         REPORT PRINT LINE (COMMA-DELIMITED COLUMNS)
021900*********************************************************
022000*
022100 01  WS-FULL-LINE-BUILD           PIC X(660).
022200 01  WS-FULL-LINE-OUT-SUB         PIC S9(4) COMP.
022300*
022400*********************************************************
022500*         RUN DATE WORK AREA (TERMINATION MESSAGE ONLY)
022600*********************************************************
022700*
022800 01  WS-RUN-DATE-WORK.
022900     05  WS-RUN-DATE-YYMMDD        PIC 9(06).
023000 01  WS-RUN-DATE-WORK-R REDEFINES WS-RUN-DATE-WORK.
023100     05  WS-RUN-DATE-YY            PIC 9(02).
023200     05  WS-RUN-DATE-MM            PIC 9(02).
023300     05  WS-RUN-DATE-DD            PIC 9(02).
023400 EJECT
023500*
023600*********************************************************
023700*         FILE STATUS AND END-OF-FILE SWITCHES
023800*********************************************************
023900*
024000 01  WS-FILE-STATUS-AREA.
024100     05  WS-QUERY-FILE-STATUS      PIC X(02).
024200     05  WS-REFERENCE-FILE-STATUS  PIC X(02).
024300     05  WS-SUMMARY-RPT-STATUS     PIC X(02).
024400     05  WS-FULL-RPT-STATUS        PIC X(02).
024500     05  FILLER                    PIC X(02).
024600 01  WS-QUERY-EOF-SWITCH          PIC X(01).
024700     88  QUERY-AT-EOF                  VALUE 'Y'.
024800     88  QUERY-NOT-AT-EOF              VALUE 'N'.
024900 01  WS-REFERENCE-EOF-SWITCH      PIC X(01).
025000     88  REFERENCE-AT-EOF              VALUE 'Y'.
025100     88  REFERENCE-NOT-AT-EOF          VALUE 'N'.
025200*
025300*********************************************************
025400*         QUERY CONTROL-BREAK HELD FIELDS
025500*********************************************************
025600*
025700 01  WS-HELD-SAMPLE-ID            PIC X(20).
025800 01  WS-FIRST-QUERY-ROW-SWITCH    PIC X(01).
025900     88  FIRST-QUERY-ROW               VALUE 'Y'.
026000     88  NOT-FIRST-QUERY-ROW           VALUE 'N'.
026100 01  WS-PROFILE-TAXID             PIC 9(07).
026200 01  WS-PROFILE-SPECIES-SWITCH    PIC X(01).
026300     88  PROFILE-SPECIES-SET            VALUE 'Y'.
026400     88  PROFILE-SPECIES-NOT-SET        VALUE 'N'.
026500 01  WS-PROFILE-INVALID-SWITCH    PIC X(01).
026600     88  PROFILE-IS-INVALID             VALUE 'Y'.
026700     88  PROFILE-IS-VALID               VALUE 'N'.
026800 EJECT
026900*
027000*********************************************************
027100*         REFERENCE CONTROL-BREAK HELD FIELDS
027200*********************************************************
027300*
027400 01  WS-HELD-REFERENCE-KEY.
027500     05  WS-HELD-CELL-LINE-ID      PIC X(20).
027600     05  WS-HELD-ACCESSION         PIC X(12).
027700     05  WS-HELD-SOURCE-CODE       PIC X(20).
027800 01  WS-HELD-REFERENCE-KEY-R REDEFINES
027900                    WS-HELD-REFERENCE-KEY.
028000     05  WS-HELD-KEY-CHARS         PIC X(52).
028100 01  WS-CURRENT-REFERENCE-KEY.
028200     05  WS-CURR-CELL-LINE-ID      PIC X(20).
028300     05  WS-CURR-ACCESSION         PIC X(12).
028400     05  WS-CURR-SOURCE-CODE       PIC X(20).
028500 01  WS-CURRENT-REFERENCE-KEY-R REDEFINES
028600                    WS-CURRENT-REFERENCE-KEY.
028700     05  WS-CURR-KEY-CHARS         PIC X(52).
028800 01  WS-FIRST-REF-ROW-SWITCH      PIC X(01).
028900     88  FIRST-REF-ROW                  VALUE 'Y'.
029000     88  NOT-FIRST-REF-ROW              VALUE 'N'.
029100 01  WS-REF-PROFILE-INVALID-SWITCH PIC X(01).
029200     88  REF-PROFILE-IS-INVALID          VALUE 'Y'.
029300     88  REF-PROFILE-IS-VALID            VALUE 'N'.
029400 EJECT
029500*
029600*********************************************************
029700*         RUN CONSTANTS
029800*********************************************************
029900*
030000 01  WS-MAXHITS                   PIC S9(4) COMP
030100                                  VALUE +20.
030200 01  WS-MINSCORE                  PIC S9V9(6) COMP-3
030300                                  VALUE 0.
030400 01  WS-SURVIVOR-COUNT            PIC S9(4) COMP.
030500 01  WS-CELL-LINE-TABLE-FULL-SW   PIC X(01).
030600     88  CELL-LINE-TABLE-IS-FULL       VALUE 'Y'.
030700     88  CELL-LINE-TABLE-NOT-FULL      VALUE 'N'.
030800 01  WS-CUTOFF-SWITCH              PIC X(01).
030900     88  CUTOFF-REACHED                VALUE 'Y'.
031000     88  CUTOFF-NOT-REACHED            VALUE 'N'.
031100*
031200*********************************************************
031300*         MARKER UNION TABLE (FULL REPORT COLUMN SET --
031400*         EVERY MARKER SEEN IN THE QUERY OR IN A
031500*         SURVIVING CANDIDATE PROFILE, ALPHABETIC ORDER)
031600*********************************************************
031700*
031800 01  WS-UNION-MARKER-COUNT        PIC S9(4) COMP.
031900 01  WS-UNION-MARKER-ENTRY OCCURS 20 TIMES
032000                    INDEXED BY WS-UN-IDX
032100                    PIC X(15).
032200 01  WS-UNION-CANDIDATE-MARKER    PIC X(15).
032300 01  WS-UNION-HOLD-MARKER         PIC X(15).
032400 01  WS-UN-FOUND-SWITCH           PIC X(01).
032500     88  WS-UN-FOUND                    VALUE 'Y'.
032600     88  WS-UN-NOT-FOUND                VALUE 'N'.
032700 EJECT
032800*
032900*********************************************************
033000*         MISCELLANEOUS SUBSCRIPTS AND HOLD FIELDS
033100*********************************************************
033200*
033300 01  WS-QY-MKR-SUB                PIC S9(4) COMP.
033400 01  WS-RF-MKR-SUB                PIC S9(4) COMP.
033500 01  WS-BP-MKR-SUB                PIC S9(4) COMP.
033600 01  WS-LP-MKR-SUB                PIC S9(4) COMP.
033700 01  WS-ALLELE-SLOT-SUB           PIC S9(4) COMP.
033800 01  WS-SORT-DONE-SWITCH          PIC X(01).
033900     88  SORT-IS-DONE                   VALUE 'Y'.
034000     88  SORT-NOT-DONE                  VALUE 'N'.
034100 01  WS-SORT-OUT-SUB               PIC S9(4) COMP.
034200 01  WS-COL-BUILD-SUB             PIC S9(4) COMP.
034300 01  WS-COL-ALLELE-TEXT           PIC X(30).
034400 01  WS-CT-FOUND-SWITCH           PIC X(01).
034500     88  WS-CT-FOUND                    VALUE 'Y'.
034600     88  WS-CT-NOT-FOUND                VALUE 'N'.
034700*
034800*********************************************************
034900*         CALL PARAMETER HOLDERS -- CLSTRMKR
035000*********************************************************
035100*
035200 01  WS-MKR-NAME-IN               PIC X(15).
035300 01  WS-MKR-NAME-OUT              PIC X(15).
035400 01  WS-MKR-TAXID-OUT             PIC 9(07).
035500 01  WS-MKR-VALID-FLAG            PIC X(01).
035600     88  WS-MKR-IS-VALID                VALUE 'Y'.
035700     88  WS-MKR-IS-INVALID              VALUE 'N'.
035800 EJECT
035900*
036000*********************************************************
036100*         CALL PARAMETER HOLDERS -- CLSTRSCR
036200*********************************************************
036300*
036400 01  WS-SCR-FUNCTION-CODE         PIC X(01).
036500 01  WS-SCR-RAW-TEXT              PIC X(30).
036600 01  WS-SCR-TARGET-MARKER         PIC X(15).
036700 01  WS-SCR-SCORE-OUT             PIC S9V9(6) COMP-3.
036800 01  WS-SCR-SHARED-OUT            PIC S9(4) COMP.
036900 01  WS-SCR-DISPLAY-OUT           PIC X(30).
037000 01  WS-SCR-VALID-FLAG            PIC X(01).
037100     88  WS-SCR-IS-VALID                VALUE 'Y'.
037200     88  WS-SCR-IS-INVALID              VALUE 'N'.
037300*
037400*********************************************************
037500*         RUN COUNTERS FOR THE TERMINATION MESSAGE
037600*********************************************************
037700*
037800 01  WS-QUERY-READ-COUNTER        PIC S9(7) COMP.
037900 01  WS-PROFILE-COUNTER           PIC S9(7) COMP.
038000 01  WS-PROFILE-REJECT-COUNTER    PIC S9(7) COMP.
038100 01  WS-SUMMARY-LINE-COUNTER      PIC S9(7) COMP.
038200 01  WS-FULL-LINE-COUNTER         PIC S9(7) COMP.
038300 01  FILLER                       PIC X(20).
038400 EJECT
038500*
038600*********************************************************
038700*                    PROCEDURE DIVISION
038800*********************************************************
038900*
039000 PROCEDURE DIVISION.
039100*
039200 000-MAINLINE.
039300     PERFORM 100-INITIALIZATION
039400        THRU 100-INITIALIZATION-EXIT
039500     PERFORM 110-OPEN-FILES
039600        THRU 110-OPEN-FILES-EXIT
039700     PERFORM 200-READ-QUERY-RECORD
039800        THRU 200-READ-QUERY-RECORD-EXIT
039900     PERFORM 210-PROCESS-ONE-QUERY-PROFILE
040000        THRU 210-PROCESS-ONE-QUERY-PROFILE-EXIT
040100        UNTIL QUERY-AT-EOF
040200     PERFORM 900-TERMINATION
040300        THRU 900-TERMINATION-EXIT
040400     GOBACK
040500     .
040600*
040700*********************************************************
040800*             100-INITIALIZATION
040900*********************************************************
041000*
041100 100-INITIALIZATION.
041200     SET QUERY-NOT-AT-EOF     TO TRUE
041300     SET REFERENCE-NOT-AT-EOF TO TRUE
041400     SET FIRST-QUERY-ROW      TO TRUE
041500     MOVE ZERO TO WS-QUERY-READ-COUNTER
041600     MOVE ZERO TO WS-PROFILE-COUNTER
041700     MOVE ZERO TO WS-PROFILE-REJECT-COUNTER
041800     MOVE ZERO TO WS-SUMMARY-LINE-COUNTER
041900     MOVE ZERO TO WS-FULL-LINE-COUNTER
042000     .
042100 100-INITIALIZATION-EXIT.
042200     EXIT.
042300*
042400*********************************************************
042500*             110-OPEN-FILES
042600*********************************************************
042700*
042800 110-OPEN-FILES.
042900     OPEN INPUT QUERY-FILE
043000     IF WS-QUERY-FILE-STATUS NOT = '00'
043100        DISPLAY 'ERROR OPENING QUERY-FILE: '
043200                WS-QUERY-FILE-STATUS
043300        PERFORM 999-ABEND
043400     END-IF
043500     OPEN OUTPUT SUMMARY-RPT
043600     IF WS-SUMMARY-RPT-STATUS NOT = '00'
043700        DISPLAY 'ERROR OPENING SUMMARY-RPT: '
043800                WS-SUMMARY-RPT-STATUS
043900        PERFORM 999-ABEND
044000     END-IF
044100     OPEN OUTPUT FULL-RPT
044200     IF WS-FULL-RPT-STATUS NOT = '00'
044300        DISPLAY 'ERROR OPENING FULL-RPT: '
044400                WS-FULL-RPT-STATUS
044500        PERFORM 999-ABEND
044600     END-IF
044700     WRITE SUMMARY-RPT-REC FROM SR-SUMMARY-HEADING-1
044800     .
044900 110-OPEN-FILES-EXIT.
045000     EXIT.
045100*
045200*********************************************************
045300*             200-READ-QUERY-RECORD
045400*********************************************************
045500*
045600 200-READ-QUERY-RECORD.
045700     READ QUERY-FILE
045800        AT END
045900           SET QUERY-AT-EOF TO TRUE
046000           GO TO 200-READ-QUERY-RECORD-EXIT
046100     END-READ
046200     ADD 1 TO WS-QUERY-READ-COUNTER
046300     .
046400 200-READ-QUERY-RECORD-EXIT.
046500     EXIT.
046600*
046700*********************************************************
046800*             210-PROCESS-ONE-QUERY-PROFILE
046900*********************************************************
047000*
047100 210-PROCESS-ONE-QUERY-PROFILE.
047200     MOVE QP-SAMPLE-ID TO WS-HELD-SAMPLE-ID
047300     PERFORM 220-CLEAR-QUERY-PROFILE
047400        THRU 220-CLEAR-QUERY-PROFILE-EXIT
047500     PERFORM 230-ADD-QUERY-ROW
047600        THRU 230-ADD-QUERY-ROW-EXIT
047700        UNTIL QUERY-AT-EOF
047800           OR QP-SAMPLE-ID NOT = WS-HELD-SAMPLE-ID
047900     ADD 1 TO WS-PROFILE-COUNTER
048000     IF PROFILE-IS-VALID
048100        PERFORM 300-SEARCH-REFERENCE-FILE
048200           THRU 300-SEARCH-REFERENCE-FILE-EXIT
048300        PERFORM 400-RANK-AND-REPORT
048400           THRU 400-RANK-AND-REPORT-EXIT
048500     ELSE
048600        ADD 1 TO WS-PROFILE-REJECT-COUNTER
048700        DISPLAY 'QUERY PROFILE REJECTED - SAMPLE '
048800                WS-HELD-SAMPLE-ID
048900     END-IF
049000     .
049100 210-PROCESS-ONE-QUERY-PROFILE-EXIT.
049200     EXIT.
049300*
049400 220-CLEAR-QUERY-PROFILE.
049500     MOVE SPACES TO QY-PROFILE-AREA
049600     MOVE ZERO   TO QY-MARKER-COUNT
049700     MOVE WS-HELD-SAMPLE-ID TO QY-IDENTIFIER
049800     SET FIRST-QUERY-ROW       TO TRUE
049900     SET PROFILE-IS-VALID      TO TRUE
050000     SET PROFILE-SPECIES-NOT-SET TO TRUE
050100     MOVE ZERO TO WS-PROFILE-TAXID
050200     .
050300 220-CLEAR-QUERY-PROFILE-EXIT.
050400     EXIT.
050500*
050600 230-ADD-QUERY-ROW.
050700     MOVE QP-MARKER-NAME TO WS-MKR-NAME-IN
050800     CALL 'CLSTRMKR' USING WS-MKR-NAME-IN
050900                           WS-MKR-NAME-OUT
051000                           WS-MKR-TAXID-OUT
051100                           WS-MKR-VALID-FLAG
051200     ADD 1 TO WS-MKR-CALL-COUNT
051300     IF WS-MKR-IS-VALID
051400        PERFORM 240-CHECK-PROFILE-SPECIES
051500           THRU 240-CHECK-PROFILE-SPECIES-EXIT
051600        PERFORM 250-FOLD-QUERY-ALLELES
051700           THRU 250-FOLD-QUERY-ALLELES-EXIT
051800     ELSE
051900        SET PROFILE-IS-INVALID TO TRUE
052000        DISPLAY 'INVALID MARKER ON QUERY ROW - '
052100                QP-MARKER-NAME
052200     END-IF
052300     PERFORM 200-READ-QUERY-RECORD
052400        THRU 200-READ-QUERY-RECORD-EXIT
052500     .
052600 230-ADD-QUERY-ROW-EXIT.
052700     EXIT.
052800*
052900*    93-02-10 TLW - A SPECIES MISMATCH NOW REJECTS THE            STR0130 
053000*    WHOLE PROFILE, WAS ONLY A DISPLAY WARNING BEFORE -           STR0130 
053100*    TICKET STR-0130                                              STR0130 
053200 240-CHECK-PROFILE-SPECIES.
053300     IF FIRST-QUERY-ROW
053400        MOVE WS-MKR-TAXID-OUT TO WS-PROFILE-TAXID
053500        SET PROFILE-SPECIES-SET   TO TRUE
053600        SET NOT-FIRST-QUERY-ROW   TO TRUE
053700     ELSE
053800        IF WS-MKR-TAXID-OUT NOT = WS-PROFILE-TAXID
053900           SET PROFILE-IS-INVALID TO TRUE
054000           DISPLAY 'MIXED SPECIES IN QUERY SAMPLE - '
054100                   WS-HELD-SAMPLE-ID
054200        END-IF
054300     END-IF
054400     .
054500 240-CHECK-PROFILE-SPECIES-EXIT.
054600     EXIT.
054700*
054800 250-FOLD-QUERY-ALLELES.
054900     MOVE WS-MKR-NAME-OUT TO WS-SCR-TARGET-MARKER
055000     MOVE QP-ALLELE-SLOT-1 TO WS-SCR-RAW-TEXT
055100     PERFORM 251-ADD-ONE-QUERY-ALLELE
055200        THRU 251-ADD-ONE-QUERY-ALLELE-EXIT
055300     MOVE QP-ALLELE-SLOT-2 TO WS-SCR-RAW-TEXT
055400     PERFORM 251-ADD-ONE-QUERY-ALLELE
055500        THRU 251-ADD-ONE-QUERY-ALLELE-EXIT
055600     MOVE QP-ALLELE-SLOT-3 TO WS-SCR-RAW-TEXT
055700     PERFORM 251-ADD-ONE-QUERY-ALLELE
055800        THRU 251-ADD-ONE-QUERY-ALLELE-EXIT
055900     MOVE QP-ALLELE-SLOT-4 TO WS-SCR-RAW-TEXT
056000     PERFORM 251-ADD-ONE-QUERY-ALLELE
056100        THRU 251-ADD-ONE-QUERY-ALLELE-EXIT
056200     .
056300 250-FOLD-QUERY-ALLELES-EXIT.
056400     EXIT.
056500*
056600 251-ADD-ONE-QUERY-ALLELE.
056700     IF WS-SCR-RAW-TEXT = SPACES
056800        GO TO 251-ADD-ONE-QUERY-ALLELE-EXIT
056900     END-IF
057000     MOVE 'A' TO WS-SCR-FUNCTION-CODE
057100     CALL 'CLSTRSCR' USING WS-SCR-FUNCTION-CODE
057200                           WS-SCR-RAW-TEXT
057300                           WS-SCR-TARGET-MARKER
057400                           QY-PROFILE-AREA
057500                           QY-PROFILE-AREA
057600                           QY-PROFILE-AREA
057700                           WS-SCR-SCORE-OUT
057800                           WS-SCR-SHARED-OUT
057900                           WS-SCR-DISPLAY-OUT
058000                           WS-SCR-VALID-FLAG
058100     ADD 1 TO WS-SCR-CALL-COUNT
058200     IF WS-SCR-IS-INVALID
058300        SET PROFILE-IS-INVALID TO TRUE
058400        DISPLAY 'INVALID ALLELE ON QUERY ROW - '
058500                WS-SCR-RAW-TEXT
058600     END-IF
058700     .
058800 251-ADD-ONE-QUERY-ALLELE-EXIT.
058900     EXIT.
059000 EJECT
059100*
059200*********************************************************
059300*             300-SEARCH-REFERENCE-FILE
059400*                THE REFERENCE FILE IS RE-OPENED AND RE-READ
059500*                FROM THE TOP FOR EVERY QUERY SAMPLE
059600*********************************************************
059700*
059800*    89-05-08 RDJ - REFERENCE FILE MUST BE CLOSED AND             STR0011 
059900*    RE-OPENED HERE FOR EACH QUERY SAMPLE OR SCORES CARRY         STR0011 
060000*    OVER FROM THE PRIOR SAMPLE - TICKET STR-0011                 STR0011 
060100 300-SEARCH-REFERENCE-FILE.
060200     MOVE ZERO TO CT-ENTRY-COUNT
060300     SET CELL-LINE-TABLE-NOT-FULL TO TRUE
060400     SET REFERENCE-NOT-AT-EOF     TO TRUE
060500     OPEN INPUT REFERENCE-FILE
060600     IF WS-REFERENCE-FILE-STATUS NOT = '00'
060700        DISPLAY 'ERROR OPENING REFERENCE-FILE: '
060800                WS-REFERENCE-FILE-STATUS
060900        PERFORM 999-ABEND
061000     END-IF
061100     PERFORM 310-READ-REFERENCE-RECORD
061200        THRU 310-READ-REFERENCE-RECORD-EXIT
061300     PERFORM 320-PROCESS-ONE-REFERENCE-PROFILE
061400        THRU 320-PROCESS-ONE-REFERENCE-PROFILE-EXIT
061500        UNTIL REFERENCE-AT-EOF
061600     CLOSE REFERENCE-FILE
061700     IF WS-REFERENCE-FILE-STATUS NOT = '00'
061800        DISPLAY 'ERROR CLOSING REFERENCE-FILE: '
061900                WS-REFERENCE-FILE-STATUS
062000     END-IF
062100     .
062200 300-SEARCH-REFERENCE-FILE-EXIT.
062300     EXIT.
062400*
062500 310-READ-REFERENCE-RECORD.
062600     READ REFERENCE-FILE
062700        AT END
062800           SET REFERENCE-AT-EOF TO TRUE
062900           GO TO 310-READ-REFERENCE-RECORD-EXIT
063000     END-READ
063100     .
063200 310-READ-REFERENCE-RECORD-EXIT.
063300     EXIT.
063400*
063500 320-PROCESS-ONE-REFERENCE-PROFILE.
063600     MOVE RD-CELL-LINE-ID TO WS-HELD-CELL-LINE-ID
063700     MOVE RD-ACCESSION    TO WS-HELD-ACCESSION
063800     MOVE RD-SOURCE-CODE  TO WS-HELD-SOURCE-CODE
063900     MOVE WS-HELD-KEY-CHARS TO WS-CURR-KEY-CHARS
064000     PERFORM 330-CLEAR-REFERENCE-PROFILE
064100        THRU 330-CLEAR-REFERENCE-PROFILE-EXIT
064200     PERFORM 340-ADD-REFERENCE-ROW
064300        THRU 340-ADD-REFERENCE-ROW-EXIT
064400        UNTIL REFERENCE-AT-EOF
064500           OR WS-CURR-KEY-CHARS NOT = WS-HELD-KEY-CHARS
064600     IF REF-PROFILE-IS-VALID
064700        AND RF-TAXID = WS-PROFILE-TAXID
064800        PERFORM 350-SCORE-REFERENCE-PROFILE
064900           THRU 350-SCORE-REFERENCE-PROFILE-EXIT
065000     END-IF
065100     .
065200 320-PROCESS-ONE-REFERENCE-PROFILE-EXIT.
065300     EXIT.
065400*
065500 330-CLEAR-REFERENCE-PROFILE.
065600     MOVE SPACES TO RF-PROFILE-AREA
065700     MOVE ZERO   TO RF-MARKER-COUNT
065800     MOVE WS-HELD-CELL-LINE-ID TO RF-IDENTIFIER
065900     MOVE WS-HELD-ACCESSION    TO RF-ACCESSION
066000     MOVE WS-HELD-SOURCE-CODE  TO RF-SOURCE-CODE
066100     SET REF-PROFILE-IS-VALID TO TRUE
066200     .
066300 330-CLEAR-REFERENCE-PROFILE-EXIT.
066400     EXIT.
066500*
066600 340-ADD-REFERENCE-ROW.
066700*       REFERENCE MARKER NAMES ARE ALREADY CATALOG-SPELLED
066800*       IN THE EXTRACT -- NO CALL TO CLSTRMKR IS NEEDED HERE
066900     MOVE RD-MARKER-NAME TO WS-SCR-TARGET-MARKER
067000     MOVE RD-ALLELE-LIST TO WS-SCR-RAW-TEXT
067100     MOVE 'L' TO WS-SCR-FUNCTION-CODE
067200     CALL 'CLSTRSCR' USING WS-SCR-FUNCTION-CODE
067300                           WS-SCR-RAW-TEXT
067400                           WS-SCR-TARGET-MARKER
067500                           RF-PROFILE-AREA
067600                           RF-PROFILE-AREA
067700                           RF-PROFILE-AREA
067800                           WS-SCR-SCORE-OUT
067900                           WS-SCR-SHARED-OUT
068000                           WS-SCR-DISPLAY-OUT
068100                           WS-SCR-VALID-FLAG
068200     ADD 1 TO WS-SCR-CALL-COUNT
068300     IF WS-SCR-IS-INVALID
068400        SET REF-PROFILE-IS-INVALID TO TRUE
068500        DISPLAY 'INVALID ALLELE IN REFERENCE FILE - '
068600                WS-HELD-CELL-LINE-ID
068700     END-IF
068800*
068900*       97-11-03 KLM - MARKER TAXID NOW COMES FROM THE            STR0209 
069000*       REFERENCE RECORD ITSELF - TICKET STR-0209                 STR0209 
069100     MOVE RD-SPECIES-TAXID TO RF-TAXID
069200     PERFORM 310-READ-REFERENCE-RECORD
069300        THRU 310-READ-REFERENCE-RECORD-EXIT
069400     IF REFERENCE-NOT-AT-EOF
069500        MOVE RD-CELL-LINE-ID TO WS-CURR-CELL-LINE-ID
069600        MOVE RD-ACCESSION    TO WS-CURR-ACCESSION
069700        MOVE RD-SOURCE-CODE  TO WS-CURR-SOURCE-CODE
069800     END-IF
069900     .
070000 340-ADD-REFERENCE-ROW-EXIT.
070100     EXIT.
070200*
070300 350-SCORE-REFERENCE-PROFILE.
070400     MOVE 'S' TO WS-SCR-FUNCTION-CODE
070500     CALL 'CLSTRSCR' USING WS-SCR-FUNCTION-CODE
070600                           WS-SCR-RAW-TEXT
070700                           WS-SCR-TARGET-MARKER
070800                           RF-PROFILE-AREA
070900                           QY-PROFILE-AREA
071000                           RF-PROFILE-AREA
071100                           WS-SCR-SCORE-OUT
071200                           WS-SCR-SHARED-OUT
071300                           WS-SCR-DISPLAY-OUT
071400                           WS-SCR-VALID-FLAG
071500     ADD 1 TO WS-SCR-CALL-COUNT
071600     PERFORM 360-FIND-OR-ADD-CELL-LINE
071700        THRU 360-FIND-OR-ADD-CELL-LINE-EXIT
071800     .
071900 350-SCORE-REFERENCE-PROFILE-EXIT.
072000     EXIT.
072100*
072200*    91-07-22 RDJ - TABLE OVERFLOW (100 ENTRIES) NOW ONLY         STR0102 
072300*    REPORTED AND STOPS ACCUMULATING FOR THIS QUERY RATHER        STR0102 
072400*    THAN ABENDING - TICKET STR-0102                              STR0102 
072500 360-FIND-OR-ADD-CELL-LINE.
072600     SET WS-CT-NOT-FOUND TO TRUE
072700     IF CT-ENTRY-COUNT > 0
072800        PERFORM 361-SEARCH-CELL-LINE-TABLE
072900           THRU 361-SEARCH-CELL-LINE-TABLE-EXIT
073000           VARYING CT-IDX FROM 1 BY 1
073100           UNTIL CT-IDX > CT-ENTRY-COUNT
073200              OR WS-CT-FOUND
073300     END-IF
073400     IF WS-CT-FOUND
073500*          THE VARYING INDEX ADVANCES ONE PAST THE MATCH          STR0135 
073600*          BEFORE THE UNTIL TEST STOPS THE SEARCH - TICKET        STR0135 
073700*          STR-0135                                               STR0135 
073800        SUBTRACT 1 FROM CT-IDX
073900     ELSE
074000        IF CT-ENTRY-COUNT < 100
074100           ADD 1 TO CT-ENTRY-COUNT
074200           SET CT-IDX TO CT-ENTRY-COUNT
074300           MOVE WS-HELD-CELL-LINE-ID TO CT-CELL-LINE-ID (CT-IDX)
074400           MOVE ZERO TO CT-PROFILE-COUNT (CT-IDX)
074500           MOVE ZERO TO CT-TOP-SCORE     (CT-IDX)
074600           MOVE ZERO TO CT-TOP-SHARED    (CT-IDX)
074700           MOVE ZERO TO CT-LOW-SCORE     (CT-IDX)
074800           MOVE ZERO TO CT-LOW-SHARED    (CT-IDX)
074900        ELSE
075000           SET CELL-LINE-TABLE-IS-FULL TO TRUE
075100           DISPLAY 'CELL LINE TABLE FULL - SAMPLE '
075200                   WS-HELD-SAMPLE-ID
075300           GO TO 360-FIND-OR-ADD-CELL-LINE-EXIT
075400        END-IF
075500     END-IF
075600     PERFORM 370-UPDATE-CELL-LINE-ENTRY
075700        THRU 370-UPDATE-CELL-LINE-ENTRY-EXIT
075800     .
075900 360-FIND-OR-ADD-CELL-LINE-EXIT.
076000     EXIT.
076100*
076200 361-SEARCH-CELL-LINE-TABLE.
076300     IF CT-CELL-LINE-ID (CT-IDX) = WS-HELD-CELL-LINE-ID
076400        SET WS-CT-FOUND TO TRUE
076500     END-IF
076600     .
076700 361-SEARCH-CELL-LINE-TABLE-EXIT.
076800     EXIT.
076900*
077000*    90-01-15 RDJ - BEST/WORST SNAPSHOTS NOW SET ON THE           STR0058 
077100*    FIRST PROFILE FOR A CELL LINE, NOT JUST ON LATER TIES        STR0058 
077200*    - TICKET STR-0058                                            STR0058 
077300 370-UPDATE-CELL-LINE-ENTRY.
077400     IF CT-PROFILE-COUNT (CT-IDX) = 0
077500        MOVE WS-SCR-SCORE-OUT  TO CT-TOP-SCORE  (CT-IDX)
077600        MOVE WS-SCR-SHARED-OUT TO CT-TOP-SHARED (CT-IDX)
077700        MOVE RF-PROFILE-AREA   TO CT-BEST-PROFILE (CT-IDX)
077800        MOVE WS-SCR-SCORE-OUT  TO CT-LOW-SCORE  (CT-IDX)
077900        MOVE WS-SCR-SHARED-OUT TO CT-LOW-SHARED (CT-IDX)
078000        MOVE RF-PROFILE-AREA   TO CT-WORST-PROFILE (CT-IDX)
078100     ELSE
078200        IF WS-SCR-SCORE-OUT  > CT-TOP-SCORE  (CT-IDX)
078300           OR (WS-SCR-SCORE-OUT  = CT-TOP-SCORE (CT-IDX)
078400           AND WS-SCR-SHARED-OUT > CT-TOP-SHARED (CT-IDX))
078500           MOVE WS-SCR-SCORE-OUT  TO CT-TOP-SCORE  (CT-IDX)
078600           MOVE WS-SCR-SHARED-OUT TO CT-TOP-SHARED (CT-IDX)
078700           MOVE RF-PROFILE-AREA   TO CT-BEST-PROFILE (CT-IDX)
078800        END-IF
078900        IF WS-SCR-SCORE-OUT  < CT-LOW-SCORE  (CT-IDX)
079000           OR (WS-SCR-SCORE-OUT  = CT-LOW-SCORE (CT-IDX)
079100           AND WS-SCR-SHARED-OUT < CT-LOW-SHARED (CT-IDX))
079200           MOVE WS-SCR-SCORE-OUT  TO CT-LOW-SCORE  (CT-IDX)
079300           MOVE WS-SCR-SHARED-OUT TO CT-LOW-SHARED (CT-IDX)
079400           MOVE RF-PROFILE-AREA   TO CT-WORST-PROFILE (CT-IDX)
079500        END-IF
079600     END-IF
079700     ADD 1 TO CT-PROFILE-COUNT (CT-IDX)
079800     .
079900 370-UPDATE-CELL-LINE-ENTRY-EXIT.
080000     EXIT.
080100 EJECT
080200*
080300*********************************************************
080400*             400-RANK-AND-REPORT
080500*********************************************************
080600*
080700 400-RANK-AND-REPORT.
080800     PERFORM 410-SORT-CELL-LINE-TABLE
080900        THRU 410-SORT-CELL-LINE-TABLE-EXIT
081000     PERFORM 420-COUNT-SURVIVORS
081100        THRU 420-COUNT-SURVIVORS-EXIT
081200     PERFORM 430-BUILD-MARKER-UNION
081300        THRU 430-BUILD-MARKER-UNION-EXIT
081400     PERFORM 440-WRITE-QUERY-ROW
081500        THRU 440-WRITE-QUERY-ROW-EXIT
081600     IF WS-SURVIVOR-COUNT > 0
081700        PERFORM 450-WRITE-CANDIDATE-ROW
081800           THRU 450-WRITE-CANDIDATE-ROW-EXIT
081900           VARYING CT-IDX FROM 1 BY 1
082000           UNTIL CT-IDX > WS-SURVIVOR-COUNT
082100     END-IF
082200     .
082300 400-RANK-AND-REPORT-EXIT.
082400     EXIT.
082500 EJECT
082600*
082700*    89-02-25 RDJ - AT MOST 100 CELL LINES PER QUERY, A
082800*    SORT VERB IS NOT WARRANTED FOR A TABLE THIS SMALL.
082900 410-SORT-CELL-LINE-TABLE.
083000     IF CT-ENTRY-COUNT > 1
083100        SET SORT-NOT-DONE TO TRUE
083200        PERFORM 411-BUBBLE-SORT-PASS
083300           THRU 411-BUBBLE-SORT-PASS-EXIT
083400           UNTIL SORT-IS-DONE
083500     END-IF
083600     .
083700 410-SORT-CELL-LINE-TABLE-EXIT.
083800     EXIT.
083900*
084000 411-BUBBLE-SORT-PASS.
084100     SET SORT-IS-DONE TO TRUE
084200     PERFORM 412-BUBBLE-COMPARE-PAIR
084300        THRU 412-BUBBLE-COMPARE-PAIR-EXIT
084400        VARYING CT-IDX FROM 1 BY 1
084500        UNTIL CT-IDX > CT-ENTRY-COUNT - 1
084600     .
084700 411-BUBBLE-SORT-PASS-EXIT.
084800     EXIT.
084900*
085000*    90-01-15 RDJ - MAXHITS CUTOFF USED TO COMPARE SHARED         STR0058 
085100*    BEFORE SCORE, WRONG SORT ORDER ON SCORE TIES -               STR0058 
085200*    (TOP SCORE, TOP SHARED) IS THE CORRECT KEY - TICKET          STR0058 
085300*    STR-0058                                                     STR0058 
085400 412-BUBBLE-COMPARE-PAIR.
085500     SET WS-SORT-OUT-SUB TO CT-IDX
085600     SET WS-SORT-OUT-SUB UP BY 1
085700     IF CT-TOP-SCORE (WS-SORT-OUT-SUB) > CT-TOP-SCORE (CT-IDX)
085800        OR (CT-TOP-SCORE (WS-SORT-OUT-SUB) = CT-TOP-SCORE (CT-IDX)
085900        AND CT-TOP-SHARED (WS-SORT-OUT-SUB) >
086000            CT-TOP-SHARED (CT-IDX))
086100        MOVE CT-ENTRY (CT-IDX)         TO WS-CT-HOLD-AREA
086200        MOVE CT-ENTRY (WS-SORT-OUT-SUB) TO CT-ENTRY (CT-IDX)
086300        MOVE WS-CT-HOLD-AREA         TO CT-ENTRY (WS-SORT-OUT-SUB)
086400        SET SORT-NOT-DONE TO TRUE
086500     END-IF
086600     .
086700 412-BUBBLE-COMPARE-PAIR-EXIT.
086800     EXIT.
086900 EJECT
087000*
087100*    91-07-22 RDJ - WALK STOPS (NOT SKIPS) AT THE FIRST           STR0102 
087200*    CELL LINE BELOW MINSCORE SINCE THE TABLE IS SORTED -         STR0102 
087300*    TICKET STR-0102                                              STR0102 
087400 420-COUNT-SURVIVORS.
087500     MOVE ZERO TO WS-SURVIVOR-COUNT
087600     SET CUTOFF-NOT-REACHED TO TRUE
087700     IF CT-ENTRY-COUNT > 0
087800        PERFORM 421-COUNT-ONE-SURVIVOR
087900           THRU 421-COUNT-ONE-SURVIVOR-EXIT
088000           VARYING CT-IDX FROM 1 BY 1
088100           UNTIL CT-IDX > CT-ENTRY-COUNT
088200              OR CUTOFF-REACHED
088300     END-IF
088400     .
088500 420-COUNT-SURVIVORS-EXIT.
088600     EXIT.
088700*
088800 421-COUNT-ONE-SURVIVOR.
088900     IF WS-MAXHITS > 0 AND WS-SURVIVOR-COUNT NOT < WS-MAXHITS
089000        SET CUTOFF-REACHED TO TRUE
089100        GO TO 421-COUNT-ONE-SURVIVOR-EXIT
089200     END-IF
089300     IF CT-TOP-SCORE (CT-IDX) < WS-MINSCORE
089400        SET CUTOFF-REACHED TO TRUE
089500        GO TO 421-COUNT-ONE-SURVIVOR-EXIT
089600     END-IF
089700     ADD 1 TO WS-SURVIVOR-COUNT
089800     .
089900 421-COUNT-ONE-SURVIVOR-EXIT.
090000     EXIT.
090100 EJECT
090200*
090300*********************************************************
090400*         430 SERIES -- BUILD THE ALPHABETIC MARKER UNION
090500*         (QUERY MARKERS PLUS EVERY SURVIVING CANDIDATE'S
090600*         BEST-, AND WHERE PRESENT WORST-, PROFILE MARKERS)
090700*********************************************************
090800*
090900 430-BUILD-MARKER-UNION.
091000     MOVE ZERO TO WS-UNION-MARKER-COUNT
091100     IF QY-MARKER-COUNT > 0
091200        PERFORM 431-ADD-QUERY-MARKERS-TO-UNION
091300           THRU 431-ADD-QUERY-MARKERS-TO-UNION-EXIT
091400           VARYING WS-QY-MKR-SUB FROM 1 BY 1
091500           UNTIL WS-QY-MKR-SUB > QY-MARKER-COUNT
091600     END-IF
091700     IF WS-SURVIVOR-COUNT > 0
091800        PERFORM 432-ADD-CANDIDATE-MARKERS-TO-UNION
091900           THRU 432-ADD-CANDIDATE-MARKERS-TO-UNION-EXIT
092000           VARYING CT-IDX FROM 1 BY 1
092100           UNTIL CT-IDX > WS-SURVIVOR-COUNT
092200     END-IF
092300     PERFORM 433-SORT-MARKER-UNION
092400        THRU 433-SORT-MARKER-UNION-EXIT
092500     .
092600 430-BUILD-MARKER-UNION-EXIT.
092700     EXIT.
092800*
092900 431-ADD-QUERY-MARKERS-TO-UNION.
093000     MOVE QY-MARKER-NAME (WS-QY-MKR-SUB)
093100                       TO WS-UNION-CANDIDATE-MARKER
093200     PERFORM 434-ADD-ONE-MARKER-TO-UNION
093300        THRU 434-ADD-ONE-MARKER-TO-UNION-EXIT
093400     .
093500 431-ADD-QUERY-MARKERS-TO-UNION-EXIT.
093600     EXIT.
093700*
093800 432-ADD-CANDIDATE-MARKERS-TO-UNION.
093900     IF BP-MARKER-COUNT (CT-IDX) > 0
094000        PERFORM 436-ADD-BEST-PROFILE-MARKERS
094100           THRU 436-ADD-BEST-PROFILE-MARKERS-EXIT
094200           VARYING WS-BP-MKR-SUB FROM 1 BY 1
094300           UNTIL WS-BP-MKR-SUB > BP-MARKER-COUNT (CT-IDX)
094400     END-IF
094500     IF CT-PROFILE-COUNT (CT-IDX) > 1
094600        AND LP-MARKER-COUNT (CT-IDX) > 0
094700        PERFORM 437-ADD-WORST-PROFILE-MARKERS
094800           THRU 437-ADD-WORST-PROFILE-MARKERS-EXIT
094900           VARYING WS-LP-MKR-SUB FROM 1 BY 1
095000           UNTIL WS-LP-MKR-SUB > LP-MARKER-COUNT (CT-IDX)
095100     END-IF
095200     .
095300 432-ADD-CANDIDATE-MARKERS-TO-UNION-EXIT.
095400     EXIT.
095500*
095600 433-SORT-MARKER-UNION.
095700     IF WS-UNION-MARKER-COUNT > 1
095800        SET SORT-NOT-DONE TO TRUE
095900        PERFORM 438-UNION-SORT-PASS
096000           THRU 438-UNION-SORT-PASS-EXIT
096100           UNTIL SORT-IS-DONE
096200     END-IF
096300     .
096400 433-SORT-MARKER-UNION-EXIT.
096500     EXIT.
096600*
096700 434-ADD-ONE-MARKER-TO-UNION.
096800     SET WS-UN-NOT-FOUND TO TRUE
096900     IF WS-UNION-MARKER-COUNT > 0
097000        PERFORM 435-SEARCH-MARKER-UNION
097100           THRU 435-SEARCH-MARKER-UNION-EXIT
097200           VARYING WS-UN-IDX FROM 1 BY 1
097300           UNTIL WS-UN-IDX > WS-UNION-MARKER-COUNT
097400              OR WS-UN-FOUND
097500     END-IF
097600     IF WS-UN-NOT-FOUND
097700        AND WS-UNION-MARKER-COUNT < 20
097800        ADD 1 TO WS-UNION-MARKER-COUNT
097900        SET WS-UN-IDX TO WS-UNION-MARKER-COUNT
098000        MOVE WS-UNION-CANDIDATE-MARKER
098100                          TO WS-UNION-MARKER-ENTRY (WS-UN-IDX)
098200     END-IF
098300     .
098400 434-ADD-ONE-MARKER-TO-UNION-EXIT.
098500     EXIT.
098600*
098700 435-SEARCH-MARKER-UNION.
098800     IF WS-UNION-MARKER-ENTRY (WS-UN-IDX)
098900                          = WS-UNION-CANDIDATE-MARKER
099000        SET WS-UN-FOUND TO TRUE
099100     END-IF
099200     .
099300 435-SEARCH-MARKER-UNION-EXIT.
099400     EXIT.
099500*
099600 436-ADD-BEST-PROFILE-MARKERS.
099700     MOVE BP-MARKER-NAME (CT-IDX WS-BP-MKR-SUB)
099800                       TO WS-UNION-CANDIDATE-MARKER
099900     PERFORM 434-ADD-ONE-MARKER-TO-UNION
100000        THRU 434-ADD-ONE-MARKER-TO-UNION-EXIT
100100     .
100200 436-ADD-BEST-PROFILE-MARKERS-EXIT.
100300     EXIT.
100400*
100500 437-ADD-WORST-PROFILE-MARKERS.
100600     MOVE LP-MARKER-NAME (CT-IDX WS-LP-MKR-SUB)
100700                       TO WS-UNION-CANDIDATE-MARKER
100800     PERFORM 434-ADD-ONE-MARKER-TO-UNION
100900        THRU 434-ADD-ONE-MARKER-TO-UNION-EXIT
101000     .
101100 437-ADD-WORST-PROFILE-MARKERS-EXIT.
101200     EXIT.
101300*
101400 438-UNION-SORT-PASS.
101500     SET SORT-IS-DONE TO TRUE
101600     PERFORM 439-UNION-COMPARE-PAIR
101700        THRU 439-UNION-COMPARE-PAIR-EXIT
101800        VARYING WS-UN-IDX FROM 1 BY 1
101900        UNTIL WS-UN-IDX > WS-UNION-MARKER-COUNT - 1
102000     .
102100 438-UNION-SORT-PASS-EXIT.
102200     EXIT.
102300*
102400 439-UNION-COMPARE-PAIR.
102500     SET WS-SORT-OUT-SUB TO WS-UN-IDX
102600     SET WS-SORT-OUT-SUB UP BY 1
102700     IF WS-UNION-MARKER-ENTRY (WS-SORT-OUT-SUB)
102800           < WS-UNION-MARKER-ENTRY (WS-UN-IDX)
102900        MOVE WS-UNION-MARKER-ENTRY (WS-UN-IDX)
103000                             TO WS-UNION-HOLD-MARKER
103100        MOVE WS-UNION-MARKER-ENTRY (WS-SORT-OUT-SUB)
103200                             TO WS-UNION-MARKER-ENTRY (WS-UN-IDX)
103300        MOVE WS-UNION-HOLD-MARKER TO
103400                     WS-UNION-MARKER-ENTRY (WS-SORT-OUT-SUB)
103500        SET SORT-NOT-DONE TO TRUE
103600     END-IF
103700     .
103800 439-UNION-COMPARE-PAIR-EXIT.
103900     EXIT.
104000 EJECT
104100*
104200*********************************************************
104300*         440 SERIES -- FULL REPORT QUERY ROW
104400*********************************************************
104500*
104600 440-WRITE-QUERY-ROW.
104700     MOVE SPACES TO FR-FULL-REPORT-ENTRY
104800     MOVE WS-HELD-SAMPLE-ID TO FR-SAMPLE-ID
104900     MOVE WS-HELD-SAMPLE-ID TO FR-CELL-LINE-ID
105000     SET FR-STATUS-QUERY TO TRUE
105100     MOVE WS-UNION-MARKER-COUNT TO FR-MARKER-COLUMN-COUNT
105200     IF WS-UNION-MARKER-COUNT > 0
105300        PERFORM 441-BUILD-QUERY-MARKER-COLUMN
105400           THRU 441-BUILD-QUERY-MARKER-COLUMN-EXIT
105500           VARYING FR-COL-IDX FROM 1 BY 1
105600           UNTIL FR-COL-IDX > WS-UNION-MARKER-COUNT
105700     END-IF
105800     PERFORM 470-BUILD-AND-WRITE-FULL-LINE
105900        THRU 470-BUILD-AND-WRITE-FULL-LINE-EXIT
106000     .
106100 440-WRITE-QUERY-ROW-EXIT.
106200     EXIT.
106300*
106400 441-BUILD-QUERY-MARKER-COLUMN.
106500     MOVE WS-UNION-MARKER-ENTRY (FR-COL-IDX)
106600                       TO FR-COLUMN-MARKER-NAME (FR-COL-IDX)
106700     MOVE WS-UNION-MARKER-ENTRY (FR-COL-IDX)
106800                       TO WS-SCR-TARGET-MARKER
106900     MOVE 'D' TO WS-SCR-FUNCTION-CODE
107000     CALL 'CLSTRSCR' USING WS-SCR-FUNCTION-CODE
107100                           WS-SCR-RAW-TEXT
107200                           WS-SCR-TARGET-MARKER
107300                           QY-PROFILE-AREA
107400                           QY-PROFILE-AREA
107500                           QY-PROFILE-AREA
107600                           WS-SCR-SCORE-OUT
107700                           WS-SCR-SHARED-OUT
107800                           WS-SCR-DISPLAY-OUT
107900                           WS-SCR-VALID-FLAG
108000     ADD 1 TO WS-SCR-CALL-COUNT
108100     MOVE WS-SCR-DISPLAY-OUT TO FR-COLUMN-ALLELES (FR-COL-IDX)
108200     .
108300 441-BUILD-QUERY-MARKER-COLUMN-EXIT.
108400     EXIT.
108500 EJECT
108600*
108700*********************************************************
108800*         450 SERIES -- FULL REPORT AND SUMMARY ROWS FOR
108900*         EACH SURVIVING CANDIDATE CELL LINE
109000*********************************************************
109100*
109200*    95-06-19 TLW - THE WORST ROW IS SHOWN WHENEVER THE           STR0158 
109300*    CELL LINE HAS MORE THAN ONE PROFILE, EVEN IF THE TOP         STR0158 
109400*    AND LOW SCORES ARE TIED -- A SCORE COMPARE HERE HAD          STR0158 
109500*    BEEN DROPPING THE WORST ROW ON A 2-PROFILE TIE -             STR0158 
109600*    TICKET STR-0158                                              STR0158 
109700 450-WRITE-CANDIDATE-ROW.
109800     PERFORM 451-WRITE-SUMMARY-LINE
109900        THRU 451-WRITE-SUMMARY-LINE-EXIT
110000     PERFORM 452-WRITE-BEST-FULL-ROW
110100        THRU 452-WRITE-BEST-FULL-ROW-EXIT
110200     IF CT-PROFILE-COUNT (CT-IDX) > 1
110300        PERFORM 453-WRITE-WORST-FULL-ROW
110400           THRU 453-WRITE-WORST-FULL-ROW-EXIT
110500     END-IF
110600     .
110700 450-WRITE-CANDIDATE-ROW-EXIT.
110800     EXIT.
110900*
111000 451-WRITE-SUMMARY-LINE.
111100     MOVE SPACES TO SR-SUMMARY-LINE
111200     MOVE WS-HELD-SAMPLE-ID       TO SR-SAMPLE-ID
111300     MOVE CT-CELL-LINE-ID (CT-IDX) TO SR-CELL-LINE-ID
111400     COMPUTE WS-SCORE-ROUNDED ROUNDED = CT-TOP-SCORE (CT-IDX)
111500     MOVE WS-SCORE-ROUNDED        TO SR-SCORE-EDIT
111600     MOVE CT-TOP-SHARED (CT-IDX)  TO SR-SHARED-ALLELES-EDIT
111700     MOVE BP-SOURCE-CODE (CT-IDX) TO SR-SOURCE-CODE
111800     WRITE SUMMARY-RPT-REC FROM SR-SUMMARY-LINE
111900     IF WS-SUMMARY-RPT-STATUS NOT = '00'
112000        DISPLAY 'ERROR WRITING SUMMARY-RPT: '
112100                WS-SUMMARY-RPT-STATUS
112200        PERFORM 999-ABEND
112300     END-IF
112400     ADD 1 TO WS-SUMMARY-LINE-COUNTER
112500     .
112600 451-WRITE-SUMMARY-LINE-EXIT.
112700     EXIT.
112800*
112900 452-WRITE-BEST-FULL-ROW.
113000     MOVE SPACES TO FR-FULL-REPORT-ENTRY
113100     MOVE WS-HELD-SAMPLE-ID        TO FR-SAMPLE-ID
113200     MOVE CT-CELL-LINE-ID (CT-IDX) TO FR-CELL-LINE-ID
113300     IF CT-PROFILE-COUNT (CT-IDX) > 1
113400        SET FR-STATUS-BEST TO TRUE
113500     ELSE
113600        SET FR-STATUS-ONLY TO TRUE
113700     END-IF
113800     COMPUTE WS-SCORE-ROUNDED ROUNDED = CT-TOP-SCORE (CT-IDX)
113900     MOVE WS-SCORE-ROUNDED        TO FR-SCORE-EDIT
114000     MOVE CT-TOP-SHARED (CT-IDX)  TO FR-SHARED-ALLELES-EDIT
114100     MOVE BP-SOURCE-CODE (CT-IDX) TO FR-SOURCE-CODE
114200     MOVE WS-UNION-MARKER-COUNT   TO FR-MARKER-COLUMN-COUNT
114300     IF WS-UNION-MARKER-COUNT > 0
114400        PERFORM 454-BUILD-BEST-MARKER-COLUMN
114500           THRU 454-BUILD-BEST-MARKER-COLUMN-EXIT
114600           VARYING FR-COL-IDX FROM 1 BY 1
114700           UNTIL FR-COL-IDX > WS-UNION-MARKER-COUNT
114800     END-IF
114900     PERFORM 470-BUILD-AND-WRITE-FULL-LINE
115000        THRU 470-BUILD-AND-WRITE-FULL-LINE-EXIT
115100     .
115200 452-WRITE-BEST-FULL-ROW-EXIT.
115300     EXIT.
115400*
115500 453-WRITE-WORST-FULL-ROW.
115600     MOVE SPACES TO FR-FULL-REPORT-ENTRY
115700     MOVE WS-HELD-SAMPLE-ID        TO FR-SAMPLE-ID
115800     MOVE CT-CELL-LINE-ID (CT-IDX) TO FR-CELL-LINE-ID
115900     SET FR-STATUS-WORST TO TRUE
116000     COMPUTE WS-SCORE-ROUNDED ROUNDED = CT-LOW-SCORE (CT-IDX)
116100     MOVE WS-SCORE-ROUNDED        TO FR-SCORE-EDIT
116200     MOVE CT-LOW-SHARED (CT-IDX)  TO FR-SHARED-ALLELES-EDIT
116300     MOVE LP-SOURCE-CODE (CT-IDX) TO FR-SOURCE-CODE
116400     MOVE WS-UNION-MARKER-COUNT   TO FR-MARKER-COLUMN-COUNT
116500     IF WS-UNION-MARKER-COUNT > 0
116600        PERFORM 455-BUILD-WORST-MARKER-COLUMN
116700           THRU 455-BUILD-WORST-MARKER-COLUMN-EXIT
116800           VARYING FR-COL-IDX FROM 1 BY 1
116900           UNTIL FR-COL-IDX > WS-UNION-MARKER-COUNT
117000     END-IF
117100     PERFORM 470-BUILD-AND-WRITE-FULL-LINE
117200        THRU 470-BUILD-AND-WRITE-FULL-LINE-EXIT
117300     .
117400 453-WRITE-WORST-FULL-ROW-EXIT.
117500     EXIT.
117600 EJECT
117700*
117800 454-BUILD-BEST-MARKER-COLUMN.
117900     MOVE WS-UNION-MARKER-ENTRY (FR-COL-IDX)
118000                       TO FR-COLUMN-MARKER-NAME (FR-COL-IDX)
118100     MOVE WS-UNION-MARKER-ENTRY (FR-COL-IDX)
118200                       TO WS-SCR-TARGET-MARKER
118300     MOVE 'D' TO WS-SCR-FUNCTION-CODE
118400     CALL 'CLSTRSCR' USING WS-SCR-FUNCTION-CODE
118500                           WS-SCR-RAW-TEXT
118600                           WS-SCR-TARGET-MARKER
118700                           CT-BEST-PROFILE (CT-IDX)
118800                           CT-BEST-PROFILE (CT-IDX)
118900                           CT-BEST-PROFILE (CT-IDX)
119000                           WS-SCR-SCORE-OUT
119100                           WS-SCR-SHARED-OUT
119200                           WS-SCR-DISPLAY-OUT
119300                           WS-SCR-VALID-FLAG
119400     ADD 1 TO WS-SCR-CALL-COUNT
119500     MOVE WS-SCR-DISPLAY-OUT TO FR-COLUMN-ALLELES (FR-COL-IDX)
119600     .
119700 454-BUILD-BEST-MARKER-COLUMN-EXIT.
119800     EXIT.
119900*
120000 455-BUILD-WORST-MARKER-COLUMN.
120100     MOVE WS-UNION-MARKER-ENTRY (FR-COL-IDX)
120200                       TO FR-COLUMN-MARKER-NAME (FR-COL-IDX)
120300     MOVE WS-UNION-MARKER-ENTRY (FR-COL-IDX)
120400                       TO WS-SCR-TARGET-MARKER
120500     MOVE 'D' TO WS-SCR-FUNCTION-CODE
120600     CALL 'CLSTRSCR' USING WS-SCR-FUNCTION-CODE
120700                           WS-SCR-RAW-TEXT
120800                           WS-SCR-TARGET-MARKER
120900                           CT-WORST-PROFILE (CT-IDX)
121000                           CT-WORST-PROFILE (CT-IDX)
121100                           CT-WORST-PROFILE (CT-IDX)
121200                           WS-SCR-SCORE-OUT
121300                           WS-SCR-SHARED-OUT
121400                           WS-SCR-DISPLAY-OUT
121500                           WS-SCR-VALID-FLAG
121600     ADD 1 TO WS-SCR-CALL-COUNT
121700     MOVE WS-SCR-DISPLAY-OUT TO FR-COLUMN-ALLELES (FR-COL-IDX)
121800     .
121900 455-BUILD-WORST-MARKER-COLUMN-EXIT.
122000     EXIT.
122100 EJECT
122200*
122300*********************************************************
122400*         470 SERIES -- ASSEMBLE THE COMMA-DELIMITED FULL
122500*         REPORT PRINT LINE AND WRITE IT
122600*********************************************************
122700*
122800 470-BUILD-AND-WRITE-FULL-LINE.
122900     MOVE SPACES TO WS-FULL-LINE-BUILD
123000     MOVE 1 TO WS-FULL-LINE-OUT-SUB
123100     STRING FR-SAMPLE-ID           DELIMITED BY SIZE
123200            ','                    DELIMITED BY SIZE
123300            FR-CELL-LINE-ID        DELIMITED BY SIZE
123400            ','                    DELIMITED BY SIZE
123500            FR-STATUS-CODE         DELIMITED BY SIZE
123600            ','                    DELIMITED BY SIZE
123700            FR-SCORE-EDIT          DELIMITED BY SIZE
123800            ','                    DELIMITED BY SIZE
123900            FR-SHARED-ALLELES-EDIT DELIMITED BY SIZE
124000            ','                    DELIMITED BY SIZE
124100            FR-SOURCE-CODE         DELIMITED BY SIZE
124200       INTO WS-FULL-LINE-BUILD
124300       WITH POINTER WS-FULL-LINE-OUT-SUB
124400     END-STRING
124500     IF FR-MARKER-COLUMN-COUNT > 0
124600        PERFORM 471-APPEND-MARKER-COLUMN
124700           THRU 471-APPEND-MARKER-COLUMN-EXIT
124800           VARYING FR-COL-IDX FROM 1 BY 1
124900           UNTIL FR-COL-IDX > FR-MARKER-COLUMN-COUNT
125000     END-IF
125100     WRITE FULL-RPT-REC FROM WS-FULL-LINE-BUILD
125200     IF WS-FULL-RPT-STATUS NOT = '00'
125300        DISPLAY 'ERROR WRITING FULL-RPT: ' WS-FULL-RPT-STATUS
125400        PERFORM 999-ABEND
125500     END-IF
125600     ADD 1 TO WS-FULL-LINE-COUNTER
125700     .
125800 470-BUILD-AND-WRITE-FULL-LINE-EXIT.
125900     EXIT.
126000*
126100 471-APPEND-MARKER-COLUMN.
126200     STRING ','                            DELIMITED BY SIZE
126300            FR-COLUMN-ALLELES (FR-COL-IDX) DELIMITED BY SIZE
126400       INTO WS-FULL-LINE-BUILD
126500       WITH POINTER WS-FULL-LINE-OUT-SUB
126600     END-STRING
126700     .
126800 471-APPEND-MARKER-COLUMN-EXIT.
126900     EXIT.
127000 EJECT
127100*
127200*********************************************************
127300*         900 SERIES -- TERMINATION
127400*********************************************************
127500*
127600 900-TERMINATION.
127700     PERFORM 910-CLOSE-FILES
127800        THRU 910-CLOSE-FILES-EXIT
127900     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE
128000     DISPLAY 'CLSTRBAT RUN DATE:      '
128100             WS-RUN-DATE-MM '/' WS-RUN-DATE-DD '/' WS-RUN-DATE-YY
128200     DISPLAY 'CLSTRBAT PROCESSING COMPLETE'
128300     DISPLAY 'QUERY RECORDS READ:     ' WS-QUERY-READ-COUNTER
128400     DISPLAY 'QUERY PROFILES SCORED:  ' WS-PROFILE-COUNTER
128500     DISPLAY 'QUERY PROFILES REJECTED:' WS-PROFILE-REJECT-COUNTER
128600     DISPLAY 'SUMMARY LINES WRITTEN:  ' WS-SUMMARY-LINE-COUNTER
128700     DISPLAY 'FULL REPORT LINES WRITTEN: ' WS-FULL-LINE-COUNTER
128800     IF STR-TRACE-ON
128900        DISPLAY 'CLSTRMKR CALLS (TRACE):    ' WS-MKR-CALL-COUNT
129000        DISPLAY 'CLSTRSCR CALLS (TRACE):    ' WS-SCR-CALL-COUNT
129100     END-IF
129200     .
129300 900-TERMINATION-EXIT.
129400     EXIT.
129500*
129600 910-CLOSE-FILES.
129700     CLOSE QUERY-FILE
129800     IF WS-QUERY-FILE-STATUS NOT = '00'
129900        DISPLAY 'ERROR CLOSING QUERY-FILE: ' WS-QUERY-FILE-STATUS
130000     END-IF
130100     CLOSE SUMMARY-RPT
130200     IF WS-SUMMARY-RPT-STATUS NOT = '00'
130300        DISPLAY 'ERROR CLOSING SUMMARY-RPT: '
130400                WS-SUMMARY-RPT-STATUS
130500     END-IF
130600     CLOSE FULL-RPT
130700     IF WS-FULL-RPT-STATUS NOT = '00'
130800        DISPLAY 'ERROR CLOSING FULL-RPT: ' WS-FULL-RPT-STATUS
130900     END-IF
131000     .
131100 910-CLOSE-FILES-EXIT.
131200     EXIT.
131300 EJECT
131400*
131500*********************************************************
131600*         999 SERIES -- ABEND
131700*********************************************************
131800*
131900 999-ABEND.
132000     DISPLAY 'PROGRAM ABENDING - CLSTRBAT'
132100     STOP RUN
132200     .

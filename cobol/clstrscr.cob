000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CLSTRSCR.
000300 AUTHOR. R D JOHNSON.
000400 INSTALLATION. CORPORATE DATA CENTER.
000500 DATE-WRITTEN. 02/1989.
000600 DATE-COMPILED.
000700 SECURITY.  NONE.
000800*
000900*********************************************************
001000*                    CHANGE LOG
001100*********************************************************
001200*
001300*  89-02-18  RDJ   ORIGINAL CODING - TICKET STR-0002
001400*  89-04-11  RDJ   FIXED SET/RESET OF WS-REF-MKR-FOUND SW,        STR0009 
001500*                  WAS CARRYING OVER FROM PRIOR QUERY             STR0009 
001600*                  MARKER - TICKET STR-0009                       STR0009 
001700*  90-10-02  RDJ   LOAD-LIST FUNCTION NOW STRIPS BLANKS           STR0071 
001800*                  BEFORE SPLITTING ON COMMAS, REFERENCE          STR0071 
001900*                  EXTRACT STARTED PADDING FIELDS -               STR0071 
002000*                  TICKET STR-0071                                STR0071 
002100*  92-03-19  RDJ   ALLELE TABLE FULL NOW SETS INVALID             STR0119 
002200*                  RATHER THAN ABENDING - TICKET STR-0119         STR0119 
002300*  93-09-01  TLW   MKR-IDX POINTED ONE PAST THE MATCHED
002400*                  MARKER AFTER A FOUND SEARCH (VARYING           STR0135 
002500*                  INDEX ADVANCES BEFORE THE UNTIL TEST           STR0135 
002600*                  RE-EVALUATES), WRONG SLOT USED WHEN A          STR0135 
002700*                  MARKER ALREADY IN THE PROFILE GOT A NEW        STR0135 
002800*                  ALLELE, WHEN DISPLAYED, OR WHEN SCORED -       STR0135 
002900*                  TICKET STR-0135                                STR0135 
003000*  94-08-25  TLW   DISPLAY FUNCTION DROPPED TRAILING ALLELE       STR0146 
003100*                  WHEN MARKER HAD 5 ALLELES, LOOP BOUND          STR0146 
003200*                  OFF BY ONE - TICKET STR-0146                   STR0146 
003300*  96-05-14  TLW   MICROVARIANT SORT KEY TRUNCATED ALLELES        STR0179 
003400*                  OVER 99, WIDENED WS-SORT-INT-PART -            STR0179 
003500*                  TICKET STR-0179                                STR0179 
003600*  98-11-30  KLM   YEAR 2000 REVIEW -- NO DATE FIELDS IN          Y2K0044 
003700*                  THIS PROGRAM, NO CHANGES REQUIRED -            Y2K0044 
003800*                  TICKET Y2K-0044                                Y2K0044 
003900*  99-02-08  KLM   ADDED THIS CHANGE LOG BLOCK TO BRING           STR0233 
004000*                  PROGRAM UNDER STANDARD SHOP HEADER -           STR0233 
004100*                  TICKET STR-0233                                STR0233 
004200*  00-07-10  TLW   ADDED WS-CALL-COUNT AND WIRED IT TO THE        STR0255 
004300*                  UPSI-0 TRACE SWITCH PER THE NEW SHOP           STR0255 
004400*                  DIAGNOSTIC STANDARD ISSUED AFTER THE           STR0255 
004500*                  Y2K REVIEW - TICKET STR-0255                   STR0255 
004600*
004700*********************************************************
004800*                       ABSTRACT
004900*
005000*  MAINTAINS AND SCORES STR PROFILE WORK AREAS (CKSTRPRF
005100*  SHAPE).  FOUR FUNCTIONS, SELECTED BY LK-FUNCTION-CODE..
005200*
005300*     A  ADD ONE ALLELE CALL TO A MARKER IN A PROFILE
005400*     L  SPLIT A COMMA LIST OF ALLELES AND ADD EACH ONE
005500*     D  BUILD THE SORTED, COMMA-JOINED DISPLAY STRING
005600*        FOR ONE MARKER OF AN ALREADY-BUILT PROFILE
005700*     S  SCORE ONE QUERY PROFILE AGAINST ONE REFERENCE
005800*        PROFILE (TANABE, INTERSECT MARKERS, AMELOGENIN
005900*        EXCLUDED -- THE ONLY COMBINATION THIS SHOP RUNS)
006000*
006100*  CALLED REPEATEDLY BY CLSTRBAT WHILE ASSEMBLING QUERY
006200*  AND REFERENCE PROFILES, AND ONCE PER REFERENCE PROFILE
006300*  DURING THE SEARCH, AND AGAIN WHILE BUILDING REPORT
006400*  LINES.
006500*
006600*  ENTRY PARAMETERS..
006700*     LK-FUNCTION-CODE     (IN)   A/L/D/S AS ABOVE
006800*     LK-RAW-TEXT          (IN)   ALLELE OR COMMA LIST -
006900*                                 FUNCTIONS A AND L ONLY
007000*     LK-TARGET-MARKER     (IN)   MARKER NAME TO ADD TO OR
007100*                                 DISPLAY -- FUNCTIONS A,
007200*                                 L AND D ONLY
007300*     LK-PRF-PROFILE-AREA  (I/O)  PROFILE BEING BUILT OR
007400*                                 READ -- FUNCTIONS A, L
007500*                                 AND D ONLY (CKSTRPRF)
007600*     LK-QRY-PROFILE-AREA  (IN)   QUERY PROFILE -- FUNCTION
007700*                                 S ONLY (CKSTRPRF)
007800*     LK-REF-PROFILE-AREA  (IN)   REFERENCE PROFILE --
007900*                                 FUNCTION S ONLY (CKSTRPRF)
008000*     LK-SCORE-OUT         (OUT)  SIMILARITY SCORE -- S ONLY
008100*     LK-SHARED-OUT        (OUT)  SHARED ALLELE COUNT -- S
008200*                                 ONLY
008300*     LK-DISPLAY-OUT       (OUT)  SORTED ALLELE STRING -- D
008400*                                 ONLY
008500*     LK-VALID-FLAG        (OUT)  'Y'/'N' -- A AND L ONLY
008600*
008700*  ERRORS DETECTED BY THIS ELEMENT..
008800*     AN ALLELE THAT IS NEITHER AN INTEGER, A ONE-PLACE
008900*     DECIMAL, NOR X OR Y IS REPORTED TO THE CALLER VIA
009000*     LK-VALID-FLAG, NOT ABENDED HERE.
009100*
009200*  ELEMENTS INVOKED BY THIS ELEMENT..
009300*     NONE
009400*
009500*  USER CONSTANTS AND TABLES REFERENCED..
009600*     NONE -- SCORING MODE IS FIXED TANABE/INTERSECT WITH
009700*     AMELOGENIN EXCLUDED, THE ONLY MODE THIS SHOP RUNS
009800*
009900*********************************************************
010000*
010100 ENVIRONMENT DIVISION.
010200 CONFIGURATION SECTION.
010300 SPECIAL-NAMES.
010400     C01 IS TOP-OF-FORM
010500     CLASS ALLELE-DIGIT IS '0' THRU '9'
010600     UPSI-0 ON  STATUS IS STR-TRACE-ON
010700            OFF STATUS IS STR-TRACE-OFF.
010800*
010900 DATA DIVISION.
011000 WORKING-STORAGE SECTION.
011100 01  FILLER PIC X(32)
011200     VALUE 'CLSTRSCR WORKING STORAGE BEGINS'.
011300*
011400*********************************************************
011500*         DIAGNOSTIC CALL COUNTER (TICKET STR-0255) --
011600*         DISPLAYED ON GOBACK ONLY WHEN UPSI-0 IS ON
011700*********************************************************
011800*
011900 77  WS-CALL-COUNT             PIC S9(6) COMP VALUE ZERO.
012000*
012100*********************************************************
012200*              TOKEN AND ALLELE WORK AREAS
012300*********************************************************
012400*
012500 01  WS-TOKEN-WORK-AREA.
012600     05  WS-CURRENT-TOKEN          PIC X(06).
012700     05  WS-CURRENT-TOKEN-R REDEFINES WS-CURRENT-TOKEN.
012800         10  WS-TOK-CHAR           PIC X OCCURS 6 TIMES.
012900     05  WS-TOK-LEN                PIC S9(4) COMP.
013000     05  WS-TOK-DOT-POS            PIC S9(4) COMP.
013100     05  WS-TOK-DIGITS-AFTER-DOT   PIC S9(4) COMP.
013200     05  WS-SCAN-SUB               PIC S9(4) COMP.
013300     05  WS-TOKEN-VALID-SW         PIC X(01).
013400         88  WS-TOKEN-VALID            VALUE 'Y'.
013500         88  WS-TOKEN-INVALID          VALUE 'N'.
013600     05  FILLER                    PIC X(10).
013700*
013800 01  WS-COMMA-SPLIT-AREA.
013900     05  WS-SPLIT-RAW              PIC X(30).
014000     05  WS-SPLIT-RAW-R REDEFINES WS-SPLIT-RAW.
014100         10  WS-SPLIT-CHAR         PIC X OCCURS 30 TIMES.
014200     05  WS-SPLIT-COMPACT          PIC X(30).
014300     05  WS-SPLIT-COMPACT-R REDEFINES WS-SPLIT-COMPACT.
014400         10  WS-COMPACT-CHAR       PIC X OCCURS 30 TIMES.
014500     05  WS-SPLIT-OUT-SUB          PIC S9(4) COMP.
014600     05  WS-SPLIT-SCAN-SUB         PIC S9(4) COMP.
014700     05  WS-SPLIT-TOK-START        PIC S9(4) COMP.
014800     05  WS-CURRENT-DELIM-CHAR     PIC X(01).
014900*
015000*********************************************************
015100*              MARKER SEARCH AND DISPLAY WORK AREAS
015200*********************************************************
015300*
015400 01  WS-MARKER-SEARCH-AREA.
015500     05  WS-MKR-FOUND-SW           PIC X(01).
015600         88  WS-MKR-FOUND              VALUE 'Y'.
015700         88  WS-MKR-NOT-FOUND          VALUE 'N'.
015800     05  WS-DUP-FOUND-SW           PIC X(01).
015900         88  WS-DUP-FOUND              VALUE 'Y'.
016000         88  WS-DUP-NOT-FOUND          VALUE 'N'.
016100     05  WS-MKR-WORK-SUB           PIC S9(4) COMP.
016200     05  WS-ALL-WORK-SUB           PIC S9(4) COMP.
016300*
016400 01  WS-DISPLAY-WORK-AREA.
016500     05  WS-DISPLAY-BUFFER         PIC X(30).
016600     05  WS-DISPLAY-BUFFER-R REDEFINES WS-DISPLAY-BUFFER.
016700         10  WS-DISPLAY-CHAR       PIC X OCCURS 30 TIMES.
016800     05  WS-DISPLAY-OUT-SUB        PIC S9(4) COMP.
016900     05  WS-SORT-KEY-TABLE OCCURS 5 TIMES
017000                          INDEXED BY WS-SK-IDX.
017100         10  WS-SK-RAW-ALLELE      PIC X(06).
017200         10  WS-SK-IS-NUMERIC-SW   PIC X(01).
017300             88  WS-SK-IS-NUMERIC      VALUE 'Y'.
017400         10  WS-SK-INT-PART        PIC S9(05) COMP-3.
017500         10  WS-SK-DEC-PART        PIC S9(01) COMP-3.
017600     05  WS-SORT-DONE-SW           PIC X(01).
017700         88  WS-SORT-DONE              VALUE 'Y'.
017800         88  WS-SORT-NOT-DONE          VALUE 'N'.
017900     05  WS-SORT-OUT-SUB           PIC S9(4) COMP.
018000     05  WS-SORT-HOLD-ENTRY.
018100         10  WS-SH-RAW-ALLELE      PIC X(06).
018200         10  WS-SH-IS-NUMERIC-SW   PIC X(01).
018300         10  WS-SH-INT-PART        PIC S9(05) COMP-3.
018400         10  WS-SH-DEC-PART        PIC S9(01) COMP-3.
018500*
018600 01  WS-AMEL-MARKER-NAME          PIC X(15)
018700                                  VALUE 'Amelogenin'.
018800*
018900*********************************************************
019000*              SCORING WORK AREA
019100*********************************************************
019200*
019300 01  WS-SCORE-WORK-AREA.
019400     05  WS-Q-COUNT                PIC S9(5) COMP.
019500     05  WS-R-COUNT                PIC S9(5) COMP.
019600     05  WS-S-COUNT                PIC S9(5) COMP.
019700     05  WS-REF-MKR-FOUND-SW       PIC X(01).
019800         88  WS-REF-MKR-FOUND          VALUE 'Y'.
019900         88  WS-REF-MKR-NOT-FOUND      VALUE 'N'.
020000     05  WS-ALLELE-FOUND-SW        PIC X(01).
020100         88  WS-ALLELE-FOUND           VALUE 'Y'.
020200         88  WS-ALLELE-NOT-FOUND       VALUE 'N'.
020300     05  WS-SCORE-NUMERATOR        PIC S9(6)V9(6) COMP-3.
020400     05  WS-SCORE-DENOMINATOR      PIC S9(6)V9(6) COMP-3.
020500     05  FILLER                    PIC X(15).
020600 EJECT
020700 LINKAGE SECTION.
020800 01  LK-FUNCTION-CODE             PIC X(01).
020900     88  LK-FN-ADD-ALLELE             VALUE 'A'.
021000     88  LK-FN-LOAD-LIST              VALUE 'L'.
021100     88  LK-FN-BUILD-DISPLAY          VALUE 'D'.
021200     88  LK-FN-SCORE                  VALUE 'S'.
021300 01  LK-RAW-TEXT                  PIC X(30).
021400 01  LK-TARGET-MARKER             PIC X(15).
021500 01  LK-SCORE-OUT                 PIC S9V9(6) COMP-3.
021600 01  LK-SHARED-OUT                PIC S9(4) COMP.
021700 01  LK-DISPLAY-OUT               PIC X(30).
021800 01  LK-VALID-FLAG                PIC X(01).
021900     88  LK-VALID                     VALUE 'Y'.
022000     88  LK-INVALID                   VALUE 'N'.
022100 EJECT
022200*    PROFILE BEING BUILT OR READ BY FUNCTIONS A, L AND D.
022300 COPY CKSTRPRF REPLACING XX- BY LK-PRF-.
022400 EJECT
022500*    QUERY AND REFERENCE PROFILES COMPARED BY FUNCTION S.
022600 COPY CKSTRPRF REPLACING XX- BY LK-QRY-.
022700 EJECT
022800 COPY CKSTRPRF REPLACING XX- BY LK-REF-.
022900 EJECT
023000*
023100*********************************************************
023200*                    PROCEDURE DIVISION
023300*********************************************************
023400*
023500 PROCEDURE DIVISION USING LK-FUNCTION-CODE
023600                          LK-RAW-TEXT
023700                          LK-TARGET-MARKER
023800                          LK-PRF-PROFILE-AREA
023900                          LK-QRY-PROFILE-AREA
024000                          LK-REF-PROFILE-AREA
024100                          LK-SCORE-OUT
024200                          LK-SHARED-OUT
024300                          LK-DISPLAY-OUT
024400                          LK-VALID-FLAG.
024500*
024600 000-MAINLINE.
024700     ADD 1 TO WS-CALL-COUNT
024800     EVALUATE TRUE
024900         WHEN LK-FN-ADD-ALLELE
025000             PERFORM 100-ADD-ALLELE THRU 100-ADD-ALLELE-EXIT
025100         WHEN LK-FN-LOAD-LIST
025200             PERFORM 150-LOAD-COMMA-LIST
025300                THRU 150-LOAD-COMMA-LIST-EXIT
025400         WHEN LK-FN-BUILD-DISPLAY
025500             PERFORM 200-BUILD-DISPLAY-STRING
025600                THRU 200-BUILD-DISPLAY-STRING-EXIT
025700         WHEN LK-FN-SCORE
025800             PERFORM 300-COMPUTE-SIMILARITY-SCORE
025900                THRU 300-COMPUTE-SIMILARITY-SCORE-EXIT
026000     END-EVALUATE
026100     IF STR-TRACE-ON
026200        DISPLAY 'CLSTRSCR CALL COUNT: ' WS-CALL-COUNT
026300     END-IF
026400     GOBACK.
026500*
026600*********************************************************
026700*             100-ADD-ALLELE -- FUNCTION A
026800*********************************************************
026900*
027000 100-ADD-ALLELE.
027100     SET LK-VALID TO TRUE
027200     IF LK-RAW-TEXT NOT = SPACES
027300        MOVE LK-RAW-TEXT(1:6) TO WS-CURRENT-TOKEN
027400        PERFORM 400-VALIDATE-ONE-ALLELE
027500           THRU 400-VALIDATE-ONE-ALLELE-EXIT
027600        IF WS-TOKEN-VALID
027700           PERFORM 500-STORE-ALLELE-IN-PROFILE
027800              THRU 500-STORE-ALLELE-IN-PROFILE-EXIT
027900        ELSE
028000           SET LK-INVALID TO TRUE
028100        END-IF
028200     END-IF
028300     .
028400 100-ADD-ALLELE-EXIT.
028500     EXIT.
028600*
028700*********************************************************
028800*             150-LOAD-COMMA-LIST -- FUNCTION L
028900*********************************************************
029000*
029100 150-LOAD-COMMA-LIST.
029200*    90-10-02 RDJ - STRIP EMBEDDED BLANKS BEFORE SPLITTING        STR0071 
029300*    ON COMMAS - TICKET STR-0071                                  STR0071 
029400     SET LK-VALID TO TRUE
029500     MOVE LK-RAW-TEXT TO WS-SPLIT-RAW
029600     MOVE SPACES TO WS-SPLIT-COMPACT
029700     MOVE ZERO   TO WS-SPLIT-OUT-SUB
029800     PERFORM 151-COMPACT-SPLIT-CHAR
029900        THRU 151-COMPACT-SPLIT-CHAR-EXIT
030000        VARYING WS-SPLIT-SCAN-SUB FROM 1 BY 1
030100        UNTIL WS-SPLIT-SCAN-SUB > 30
030200     MOVE 1 TO WS-SPLIT-TOK-START
030300     MOVE 1 TO WS-SPLIT-SCAN-SUB
030400     PERFORM 155-SPLIT-SCAN-LOOP
030500        THRU 155-SPLIT-SCAN-LOOP-EXIT
030600        UNTIL WS-SPLIT-SCAN-SUB > 31
030700     .
030800 150-LOAD-COMMA-LIST-EXIT.
030900     EXIT.
031000*
031100 151-COMPACT-SPLIT-CHAR.
031200     IF WS-SPLIT-CHAR (WS-SPLIT-SCAN-SUB) NOT = SPACE
031300        ADD 1 TO WS-SPLIT-OUT-SUB
031400        MOVE WS-SPLIT-CHAR (WS-SPLIT-SCAN-SUB)
031500                       TO WS-COMPACT-CHAR (WS-SPLIT-OUT-SUB)
031600     END-IF
031700     .
031800 151-COMPACT-SPLIT-CHAR-EXIT.
031900     EXIT.
032000*
032100*    SCANS THE COMPACTED (BLANK-FREE) TEXT ONE POSITION
032200*    PAST ITS END SO A TOKEN THAT RUNS TO THE LAST CHARACTER
032300*    IS STILL CLOSED OUT BY THE VIRTUAL COMMA AT 31.
032400 155-SPLIT-SCAN-LOOP.
032500     IF WS-SPLIT-SCAN-SUB > 30
032600        MOVE ',' TO WS-CURRENT-DELIM-CHAR
032700     ELSE
032800        MOVE WS-COMPACT-CHAR (WS-SPLIT-SCAN-SUB)
032900                              TO WS-CURRENT-DELIM-CHAR
033000     END-IF
033100     IF WS-CURRENT-DELIM-CHAR = ','
033200        IF WS-SPLIT-SCAN-SUB > WS-SPLIT-TOK-START
033300           MOVE SPACES TO WS-CURRENT-TOKEN
033400           MOVE WS-SPLIT-COMPACT (WS-SPLIT-TOK-START:
033500                WS-SPLIT-SCAN-SUB - WS-SPLIT-TOK-START)
033600                              TO WS-CURRENT-TOKEN
033700           PERFORM 400-VALIDATE-ONE-ALLELE
033800              THRU 400-VALIDATE-ONE-ALLELE-EXIT
033900           IF WS-TOKEN-VALID
034000              PERFORM 500-STORE-ALLELE-IN-PROFILE
034100                 THRU 500-STORE-ALLELE-IN-PROFILE-EXIT
034200           ELSE
034300              SET LK-INVALID TO TRUE
034400           END-IF
034500        END-IF
034600        MOVE WS-SPLIT-SCAN-SUB TO WS-SPLIT-TOK-START
034700        ADD 1 TO WS-SPLIT-TOK-START
034800     END-IF
034900     ADD 1 TO WS-SPLIT-SCAN-SUB
035000     .
035100 155-SPLIT-SCAN-LOOP-EXIT.
035200     EXIT.
035300*
035400*********************************************************
035500*             400-VALIDATE-ONE-ALLELE
035600*********************************************************
035700*
035800 400-VALIDATE-ONE-ALLELE.
035900     SET WS-TOKEN-INVALID TO TRUE
036000     MOVE ZERO TO WS-TOK-LEN WS-TOK-DOT-POS
036100                  WS-TOK-DIGITS-AFTER-DOT
036200     PERFORM 410-SCAN-TOKEN-LENGTH
036300        THRU 410-SCAN-TOKEN-LENGTH-EXIT
036400        VARYING WS-SCAN-SUB FROM 1 BY 1
036500        UNTIL WS-SCAN-SUB > 6
036600     IF WS-TOK-LEN = 0
036700        GO TO 400-VALIDATE-ONE-ALLELE-EXIT
036800     END-IF
036900     IF WS-TOK-LEN = 1 AND
037000           (WS-CURRENT-TOKEN(1:1) = 'X' OR
037100            WS-CURRENT-TOKEN(1:1) = 'Y')
037200        SET WS-TOKEN-VALID TO TRUE
037300        GO TO 400-VALIDATE-ONE-ALLELE-EXIT
037400     END-IF
037500     PERFORM 420-FIND-DECIMAL-POINT
037600        THRU 420-FIND-DECIMAL-POINT-EXIT
037700        VARYING WS-SCAN-SUB FROM 1 BY 1
037800        UNTIL WS-SCAN-SUB > WS-TOK-LEN
037900     IF WS-TOK-DOT-POS = 0
038000        PERFORM 430-CHECK-ALL-DIGITS
038100           THRU 430-CHECK-ALL-DIGITS-EXIT
038200           VARYING WS-SCAN-SUB FROM 1 BY 1
038300           UNTIL WS-SCAN-SUB > WS-TOK-LEN
038400              OR WS-TOKEN-INVALID
038500        IF WS-SCAN-SUB > WS-TOK-LEN
038600           SET WS-TOKEN-VALID TO TRUE
038700        END-IF
038800     ELSE
038900        IF WS-TOK-DOT-POS > 1 AND
039000              WS-TOK-DOT-POS < WS-TOK-LEN
039100           MOVE WS-TOK-LEN TO WS-TOK-DIGITS-AFTER-DOT
039200           SUBTRACT WS-TOK-DOT-POS FROM WS-TOK-DIGITS-AFTER-DOT
039300           IF WS-TOK-DIGITS-AFTER-DOT = 1
039400              PERFORM 440-CHECK-DECIMAL-DIGITS
039500                 THRU 440-CHECK-DECIMAL-DIGITS-EXIT
039600                 VARYING WS-SCAN-SUB FROM 1 BY 1
039700                 UNTIL WS-SCAN-SUB > WS-TOK-LEN
039800                    OR WS-TOKEN-INVALID
039900              IF WS-SCAN-SUB > WS-TOK-LEN
040000                 SET WS-TOKEN-VALID TO TRUE
040100              END-IF
040200           END-IF
040300        END-IF
040400     END-IF
040500     .
040600 400-VALIDATE-ONE-ALLELE-EXIT.
040700     EXIT.
040800*
040900 410-SCAN-TOKEN-LENGTH.
041000     IF WS-TOK-CHAR (WS-SCAN-SUB) NOT = SPACE
041100        MOVE WS-SCAN-SUB TO WS-TOK-LEN
041200     END-IF
041300     .
041400 410-SCAN-TOKEN-LENGTH-EXIT.
041500     EXIT.
041600*
041700 420-FIND-DECIMAL-POINT.
041800     IF WS-TOK-CHAR (WS-SCAN-SUB) = '.'
041900        MOVE WS-SCAN-SUB TO WS-TOK-DOT-POS
042000     END-IF
042100     .
042200 420-FIND-DECIMAL-POINT-EXIT.
042300     EXIT.
042400*
042500 430-CHECK-ALL-DIGITS.
042600     IF WS-TOK-CHAR (WS-SCAN-SUB) NOT NUMERIC
042700        SET WS-TOKEN-INVALID TO TRUE
042800     END-IF
042900     .
043000 430-CHECK-ALL-DIGITS-EXIT.
043100     EXIT.
043200*
043300*    95-07-19 CARRIED FORWARD FROM CLSTRMKR NOTE -- PENTA
043400*    MARKERS NEVER REACH THIS ALLELE-VALIDATE LOGIC, THIS
043500*    IS THE NUMERIC-ONLY DIGIT CHECK FOR MICROVARIANTS.
043600 440-CHECK-DECIMAL-DIGITS.
043700     IF WS-SCAN-SUB NOT = WS-TOK-DOT-POS
043800        IF WS-TOK-CHAR (WS-SCAN-SUB) NOT NUMERIC
043900           SET WS-TOKEN-INVALID TO TRUE
044000        END-IF
044100     END-IF
044200     .
044300 440-CHECK-DECIMAL-DIGITS-EXIT.
044400     EXIT.
044500*
044600*********************************************************
044700*             500-STORE-ALLELE-IN-PROFILE
044800*********************************************************
044900*
045000 500-STORE-ALLELE-IN-PROFILE.
045100     SET WS-MKR-NOT-FOUND TO TRUE
045200     PERFORM 510-FIND-TARGET-MARKER
045300        THRU 510-FIND-TARGET-MARKER-EXIT
045400        VARYING LK-PRF-MKR-IDX FROM 1 BY 1
045500        UNTIL LK-PRF-MKR-IDX > LK-PRF-MARKER-COUNT
045600           OR WS-MKR-FOUND
045700     IF WS-MKR-NOT-FOUND
045800*       92-03-19 RDJ - TABLE FULL IS REPORTED, NOT ABENDED -      STR0119 
045900*       TICKET STR-0119                                           STR0119 
046000        IF LK-PRF-MARKER-COUNT < 20
046100           ADD 1 TO LK-PRF-MARKER-COUNT
046200           SET LK-PRF-MKR-IDX TO LK-PRF-MARKER-COUNT
046300           MOVE LK-TARGET-MARKER
046400                        TO LK-PRF-MARKER-NAME (LK-PRF-MKR-IDX)
046500           MOVE ZERO TO LK-PRF-ALLELE-COUNT (LK-PRF-MKR-IDX)
046600        ELSE
046700           SET LK-INVALID TO TRUE
046800           GO TO 500-STORE-ALLELE-IN-PROFILE-EXIT
046900        END-IF
047000     ELSE
047100*       93-09-01 TLW - SEARCH LOOP LEAVES MKR-IDX ONE PAST        STR0135 
047200*       THE MATCH - TICKET STR-0135                               STR0135 
047300        SUBTRACT 1 FROM LK-PRF-MKR-IDX
047400     END-IF
047500     SET WS-DUP-NOT-FOUND TO TRUE
047600     PERFORM 520-CHECK-DUP-ALLELE
047700        THRU 520-CHECK-DUP-ALLELE-EXIT
047800        VARYING LK-PRF-ALL-IDX FROM 1 BY 1
047900        UNTIL LK-PRF-ALL-IDX
048000           > LK-PRF-ALLELE-COUNT (LK-PRF-MKR-IDX)
048100           OR WS-DUP-FOUND
048200     IF WS-DUP-NOT-FOUND
048300        IF LK-PRF-ALLELE-COUNT (LK-PRF-MKR-IDX) < 5
048400           ADD 1 TO LK-PRF-ALLELE-COUNT (LK-PRF-MKR-IDX)
048500           MOVE WS-CURRENT-TOKEN TO LK-PRF-ALLELE-ENTRY
048600                       (LK-PRF-MKR-IDX LK-PRF-ALLELE-COUNT
048700                                             (LK-PRF-MKR-IDX))
048800        END-IF
048900     END-IF
049000     .
049100 500-STORE-ALLELE-IN-PROFILE-EXIT.
049200     EXIT.
049300*
049400 510-FIND-TARGET-MARKER.
049500     IF LK-PRF-MARKER-NAME (LK-PRF-MKR-IDX) = LK-TARGET-MARKER
049600        SET WS-MKR-FOUND TO TRUE
049700     END-IF
049800     .
049900 510-FIND-TARGET-MARKER-EXIT.
050000     EXIT.
050100*
050200 520-CHECK-DUP-ALLELE.
050300     IF LK-PRF-ALLELE-ENTRY (LK-PRF-MKR-IDX LK-PRF-ALL-IDX)
050400           = WS-CURRENT-TOKEN
050500        SET WS-DUP-FOUND TO TRUE
050600     END-IF
050700     .
050800 520-CHECK-DUP-ALLELE-EXIT.
050900     EXIT.
051000 EJECT
051100*
051200*********************************************************
051300*             200-BUILD-DISPLAY-STRING -- FUNCTION D
051400*********************************************************
051500*
051600 200-BUILD-DISPLAY-STRING.
051700     MOVE SPACES TO LK-DISPLAY-OUT WS-DISPLAY-BUFFER
051800     SET WS-MKR-NOT-FOUND TO TRUE
051900     PERFORM 210-FIND-DISPLAY-MARKER
052000        THRU 210-FIND-DISPLAY-MARKER-EXIT
052100        VARYING LK-PRF-MKR-IDX FROM 1 BY 1
052200        UNTIL LK-PRF-MKR-IDX > LK-PRF-MARKER-COUNT
052300           OR WS-MKR-FOUND
052400     IF WS-MKR-NOT-FOUND
052500        GO TO 200-BUILD-DISPLAY-STRING-EXIT
052600     END-IF
052700*       93-09-01 TLW - TICKET STR-0135, SEE 500-STORE-            STR0135 
052800*       ALLELE-IN-PROFILE                                         STR0135 
052900     SUBTRACT 1 FROM LK-PRF-MKR-IDX
053000     IF LK-PRF-ALLELE-COUNT (LK-PRF-MKR-IDX) = 0
053100        GO TO 200-BUILD-DISPLAY-STRING-EXIT
053200     END-IF
053300     PERFORM 220-LOAD-SORT-KEYS
053400        THRU 220-LOAD-SORT-KEYS-EXIT
053500        VARYING WS-ALL-WORK-SUB FROM 1 BY 1
053600        UNTIL WS-ALL-WORK-SUB
053700           > LK-PRF-ALLELE-COUNT (LK-PRF-MKR-IDX)
053800     SET WS-SORT-NOT-DONE TO TRUE
053900     PERFORM 230-BUBBLE-SORT-PASS
054000        THRU 230-BUBBLE-SORT-PASS-EXIT
054100        UNTIL WS-SORT-DONE
054200     MOVE ZERO TO WS-DISPLAY-OUT-SUB
054300     PERFORM 240-APPEND-SORTED-ALLELE
054400        THRU 240-APPEND-SORTED-ALLELE-EXIT
054500        VARYING WS-SK-IDX FROM 1 BY 1
054600        UNTIL WS-SK-IDX
054700           > LK-PRF-ALLELE-COUNT (LK-PRF-MKR-IDX)
054800     MOVE WS-DISPLAY-BUFFER TO LK-DISPLAY-OUT
054900     .
055000 200-BUILD-DISPLAY-STRING-EXIT.
055100     EXIT.
055200*
055300 210-FIND-DISPLAY-MARKER.
055400     IF LK-PRF-MARKER-NAME (LK-PRF-MKR-IDX) = LK-TARGET-MARKER
055500        SET WS-MKR-FOUND TO TRUE
055600     END-IF
055700     .
055800 210-FIND-DISPLAY-MARKER-EXIT.
055900     EXIT.
056000*
056100*    96-05-14 TLW - INT PART WIDENED TO S9(05) SO 3-DIGIT         STR0179 
056200*    MICROVARIANTS SORT CORRECTLY - TICKET STR-0179               STR0179 
056300 220-LOAD-SORT-KEYS.
056400     MOVE LK-PRF-ALLELE-ENTRY (LK-PRF-MKR-IDX WS-ALL-WORK-SUB)
056500                    TO WS-SK-RAW-ALLELE (WS-ALL-WORK-SUB)
056600     MOVE WS-SK-RAW-ALLELE (WS-ALL-WORK-SUB) TO WS-CURRENT-TOKEN
056700     MOVE 'N' TO WS-SK-IS-NUMERIC-SW (WS-ALL-WORK-SUB)
056800     MOVE ZERO TO WS-SK-INT-PART (WS-ALL-WORK-SUB)
056900                  WS-SK-DEC-PART (WS-ALL-WORK-SUB)
057000     IF WS-CURRENT-TOKEN(1:1) NOT = 'X' AND
057100           WS-CURRENT-TOKEN(1:1) NOT = 'Y'
057200        MOVE 'Y' TO WS-SK-IS-NUMERIC-SW (WS-ALL-WORK-SUB)
057300        UNSTRING WS-SK-RAW-ALLELE (WS-ALL-WORK-SUB) DELIMITED
057400                 BY '.'
057500           INTO WS-SK-INT-PART (WS-ALL-WORK-SUB)
057600                WS-SK-DEC-PART (WS-ALL-WORK-SUB)
057700     END-IF
057800     .
057900 220-LOAD-SORT-KEYS-EXIT.
058000     EXIT.
058100*
058200*    SIMPLE EXCHANGE SORT -- AT MOST 5 ENTRIES PER MARKER,
058300*    A SORT VERB IS NOT WARRANTED FOR A TABLE THIS SMALL.
058400 230-BUBBLE-SORT-PASS.
058500     SET WS-SORT-DONE TO TRUE
058600     MOVE 1 TO WS-SORT-OUT-SUB
058700     PERFORM 231-BUBBLE-COMPARE-PAIR
058800        THRU 231-BUBBLE-COMPARE-PAIR-EXIT
058900        VARYING WS-SK-IDX FROM 1 BY 1
059000        UNTIL WS-SK-IDX
059100           > LK-PRF-ALLELE-COUNT (LK-PRF-MKR-IDX) - 1
059200     .
059300 230-BUBBLE-SORT-PASS-EXIT.
059400     EXIT.
059500*
059600 231-BUBBLE-COMPARE-PAIR.
059700     SET WS-SORT-OUT-SUB TO WS-SK-IDX
059800     SET WS-SORT-OUT-SUB UP BY 1
059900     IF (WS-SK-IS-NUMERIC (WS-SORT-OUT-SUB) AND
060000            NOT WS-SK-IS-NUMERIC (WS-SK-IDX))
060100        OR
060200        (WS-SK-IS-NUMERIC (WS-SK-IDX) AND
060300            WS-SK-IS-NUMERIC (WS-SORT-OUT-SUB) AND
060400            (WS-SK-INT-PART (WS-SK-IDX) >
060500             WS-SK-INT-PART (WS-SORT-OUT-SUB)
060600             OR
060700             (WS-SK-INT-PART (WS-SK-IDX) =
060800              WS-SK-INT-PART (WS-SORT-OUT-SUB) AND
060900              WS-SK-DEC-PART (WS-SK-IDX) >
061000              WS-SK-DEC-PART (WS-SORT-OUT-SUB))))
061100        OR
061200        (NOT WS-SK-IS-NUMERIC (WS-SK-IDX) AND
061300            NOT WS-SK-IS-NUMERIC (WS-SORT-OUT-SUB) AND
061400            WS-SK-RAW-ALLELE (WS-SK-IDX) >
061500            WS-SK-RAW-ALLELE (WS-SORT-OUT-SUB))
061600        MOVE WS-SORT-KEY-TABLE (WS-SK-IDX) TO WS-SORT-HOLD-ENTRY
061700        MOVE WS-SORT-KEY-TABLE (WS-SORT-OUT-SUB)
061800                              TO WS-SORT-KEY-TABLE (WS-SK-IDX)
061900        MOVE WS-SORT-HOLD-ENTRY
062000                        TO WS-SORT-KEY-TABLE (WS-SORT-OUT-SUB)
062100        SET WS-SORT-NOT-DONE TO TRUE
062200     END-IF
062300     .
062400 231-BUBBLE-COMPARE-PAIR-EXIT.
062500     EXIT.
062600*
062700 240-APPEND-SORTED-ALLELE.
062800     IF WS-DISPLAY-OUT-SUB > 0
062900        ADD 1 TO WS-DISPLAY-OUT-SUB
063000        MOVE ',' TO WS-DISPLAY-CHAR (WS-DISPLAY-OUT-SUB)
063100     END-IF
063200     PERFORM 241-APPEND-ALLELE-CHAR
063300        THRU 241-APPEND-ALLELE-CHAR-EXIT
063400        VARYING WS-SCAN-SUB FROM 1 BY 1
063500        UNTIL WS-SCAN-SUB > 6
063600           OR WS-SK-RAW-ALLELE (WS-SK-IDX) (WS-SCAN-SUB:1)
063700              = SPACE
063800     .
063900 240-APPEND-SORTED-ALLELE-EXIT.
064000     EXIT.
064100*
064200 241-APPEND-ALLELE-CHAR.
064300     ADD 1 TO WS-DISPLAY-OUT-SUB
064400     MOVE WS-SK-RAW-ALLELE (WS-SK-IDX) (WS-SCAN-SUB:1)
064500                       TO WS-DISPLAY-CHAR (WS-DISPLAY-OUT-SUB)
064600     .
064700 241-APPEND-ALLELE-CHAR-EXIT.
064800     EXIT.
064900 EJECT
065000*
065100*********************************************************
065200*             300-COMPUTE-SIMILARITY-SCORE -- FUNCTION S
065300*********************************************************
065400*
065500 300-COMPUTE-SIMILARITY-SCORE.
065600     MOVE ZERO TO WS-Q-COUNT WS-R-COUNT WS-S-COUNT
065700     PERFORM 310-SCORE-ONE-QRY-MARKER
065800        THRU 310-SCORE-ONE-QRY-MARKER-EXIT
065900        VARYING LK-QRY-MKR-IDX FROM 1 BY 1
066000        UNTIL LK-QRY-MKR-IDX > LK-QRY-MARKER-COUNT
066100     IF WS-S-COUNT > 0
066200        COMPUTE WS-SCORE-NUMERATOR = 2 * WS-S-COUNT
066300        COMPUTE WS-SCORE-DENOMINATOR = WS-Q-COUNT + WS-R-COUNT
066400        COMPUTE LK-SCORE-OUT ROUNDED =
066500                WS-SCORE-NUMERATOR / WS-SCORE-DENOMINATOR
066600     ELSE
066700        MOVE ZERO TO LK-SCORE-OUT
066800     END-IF
066900     MOVE WS-S-COUNT TO LK-SHARED-OUT
067000     .
067100 300-COMPUTE-SIMILARITY-SCORE-EXIT.
067200     EXIT.
067300*
067400*    89-04-11 RDJ - RESET THE FOUND SWITCH FOR EVERY QUERY
067500*    MARKER, IT WAS CARRYING A STALE MATCH FORWARD FROM THE       STR0009 
067600*    PRIOR MARKER - TICKET STR-0009                               STR0009 
067700 310-SCORE-ONE-QRY-MARKER.
067800     IF LK-QRY-MARKER-NAME (LK-QRY-MKR-IDX) = WS-AMEL-MARKER-NAME
067900        GO TO 310-SCORE-ONE-QRY-MARKER-EXIT
068000     END-IF
068100     SET WS-REF-MKR-NOT-FOUND TO TRUE
068200     PERFORM 320-FIND-MATCHING-REF-MARKER
068300        THRU 320-FIND-MATCHING-REF-MARKER-EXIT
068400        VARYING LK-REF-MKR-IDX FROM 1 BY 1
068500        UNTIL LK-REF-MKR-IDX > LK-REF-MARKER-COUNT
068600           OR WS-REF-MKR-FOUND
068700     IF WS-REF-MKR-FOUND
068800*          93-09-01 TLW - TICKET STR-0135, SEE 500-STORE-         STR0135 
068900*          ALLELE-IN-PROFILE                                      STR0135 
069000        SUBTRACT 1 FROM LK-REF-MKR-IDX
069100        ADD LK-QRY-ALLELE-COUNT (LK-QRY-MKR-IDX) TO WS-Q-COUNT
069200        ADD LK-REF-ALLELE-COUNT (LK-REF-MKR-IDX) TO WS-R-COUNT
069300        PERFORM 330-COUNT-QRY-ALLELE
069400           THRU 330-COUNT-QRY-ALLELE-EXIT
069500           VARYING LK-QRY-ALL-IDX FROM 1 BY 1
069600           UNTIL LK-QRY-ALL-IDX
069700              > LK-QRY-ALLELE-COUNT (LK-QRY-MKR-IDX)
069800     END-IF
069900     .
070000 310-SCORE-ONE-QRY-MARKER-EXIT.
070100     EXIT.
070200*
070300 320-FIND-MATCHING-REF-MARKER.
070400     IF LK-REF-MARKER-NAME (LK-REF-MKR-IDX)
070500           = LK-QRY-MARKER-NAME (LK-QRY-MKR-IDX)
070600        SET WS-REF-MKR-FOUND TO TRUE
070700     END-IF
070800     .
070900 320-FIND-MATCHING-REF-MARKER-EXIT.
071000     EXIT.
071100*
071200 330-COUNT-QRY-ALLELE.
071300     SET WS-ALLELE-NOT-FOUND TO TRUE
071400     PERFORM 331-SEARCH-REF-ALLELE
071500        THRU 331-SEARCH-REF-ALLELE-EXIT
071600        VARYING LK-REF-ALL-IDX FROM 1 BY 1
071700        UNTIL LK-REF-ALL-IDX
071800           > LK-REF-ALLELE-COUNT (LK-REF-MKR-IDX)
071900           OR WS-ALLELE-FOUND
072000     IF WS-ALLELE-FOUND
072100        ADD 1 TO WS-S-COUNT
072200     END-IF
072300     .
072400 330-COUNT-QRY-ALLELE-EXIT.
072500     EXIT.
072600*
072700 331-SEARCH-REF-ALLELE.
072800     IF LK-REF-ALLELE-ENTRY (LK-REF-MKR-IDX LK-REF-ALL-IDX)
072900           = LK-QRY-ALLELE-ENTRY (LK-QRY-MKR-IDX LK-QRY-ALL-IDX)
073000        SET WS-ALLELE-FOUND TO TRUE
073100     END-IF
073200     .
073300 331-SEARCH-REF-ALLELE-EXIT.
073400     EXIT.

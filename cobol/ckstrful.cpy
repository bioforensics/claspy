000100*
000200*    CKSTRFUL -- FULL ALLELE-CALL REPORT WORK RECORD
000300*
000400*    ONE ENTRY PER QUERY SAMPLE / CANDIDATE PROFILE ROW: A QUERY
000500*    ROW FOLLOWED BY THE BEST (OR ONLY) AND WORST CANDIDATE ROWS
000600*    FOR EACH SURVIVING CELL LINE.  FR-MARKER-COLUMN IS BUILT
000700*    WIDE ENOUGH FOR THE UNION OF MARKERS ACTUALLY REPORTED; THE
000800*    PRINT LINE ITSELF (FL-FULL-LINE) IS BUILT BY STRING-ING THE
000900*    FIXED COLUMNS AND THE OCCUPIED FR-MARKER-COLUMN ENTRIES
001000*    TOGETHER WITH COMMA DELIMITERS (SEE CLSTRBAT 440-471).
001100*
001200*    89-02-20  RDJ  ORIGINAL CODING - TICKET STR-0001
001300*
001400 01  FR-FULL-REPORT-ENTRY.
001500     05  FR-SAMPLE-ID              PIC X(20).
001600     05  FR-CELL-LINE-ID           PIC X(20).
001700     05  FR-STATUS-CODE            PIC X(05).
001800         88  FR-STATUS-QUERY           VALUE 'QUERY'.
001900         88  FR-STATUS-BEST            VALUE 'BEST '.
002000         88  FR-STATUS-WORST           VALUE 'WORST'.
002100         88  FR-STATUS-ONLY            VALUE 'ONLY '.
002200     05  FR-SCORE-EDIT             PIC 9.999.
002300     05  FR-SHARED-ALLELES-EDIT    PIC ZZ9.
002400     05  FR-SOURCE-CODE            PIC X(20).
002500     05  FR-MARKER-COLUMN-COUNT    PIC S9(4) COMP.
002600     05  FR-MARKER-COLUMN OCCURS 20 TIMES
002700                          INDEXED BY FR-COL-IDX.
002800         10  FR-COLUMN-MARKER-NAME PIC X(15).
002900         10  FR-COLUMN-ALLELES     PIC X(30).
003000*
003100*    OUTPUT LINE-SEQUENTIAL RECORD FOR THE FULL REPORT FILE.
003200*    COMMA-DELIMITED; 30 CHARS/MARKER-COLUMN PLUS DELIMITERS.
003300*
003400 01  FL-FULL-REPORT-LINE          PIC X(660).
